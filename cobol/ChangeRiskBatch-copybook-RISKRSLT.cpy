000100******************************************************************
000200*    COPYBOOK      RISKRSLT
000300*    DESCRIPTION -  RECORD LAYOUT FOR THE RISK-RESULTS OUTPUT
000400*                   FILE WRITTEN BY RKRESULT.  ONE RECORD PER
000500*                   PR CARRYING THE FINAL WEIGHTED RISK SCORE,
000600*                   THE PER-FACTOR IMPACT BREAKDOWN, AND THE
000700*                   BANDED RISK LEVEL.
000800******************************************************************
000900* MAINTENANCE LOG
001000*-----------------------------------------------------------------
001100* 03/11/08  JS   ORIGINAL COPYBOOK FOR CHANGE-RISK BATCH SUITE
001200* 04/02/08  JS   ADDED SECURITY-PENALTY BREAKOUT PER REQUEST OF
001300*                CHANGE CONTROL BOARD
001400*-----------------------------------------------------------------
001500 01  RISK-RESULT-REC.
001600     05  RRS-PR-ID              PIC X(08).
001700     05  RRS-COMMIT-IMPACT      PIC 9V9(03).
001800     05  RRS-SIZE-IMPACT        PIC 9V9(03).
001900     05  RRS-TEST-IMPACT        PIC 9V9(03).
002000     05  RRS-TIME-IMPACT        PIC 9V9(03).
002100     05  RRS-SECURITY-PENALTY   PIC 9V9(03).
002200     05  RRS-RISK-SCORE         PIC 9V9(03).
002300     05  RRS-RISK-LEVEL         PIC X(08).
002400     05  FILLER                 PIC X(08).
002410*-----------------------------------------------------------------
002420* 07/14/08  RFM  ADDED WHOLE/FRACTION SPLIT OF RISK-SCORE FOR
002430*                THE AUDIT FINDING CR-0618 ROUNDING TRACE DUMP
002440*-----------------------------------------------------------------
002450 01  RISK-RESULT-ALT REDEFINES RISK-RESULT-REC.
002460     05  FILLER                 PIC X(28).
002470     05  RRS-SCORE-WHOLE        PIC 9.
002480     05  RRS-SCORE-FRAC         PIC 9(03).
002490     05  FILLER                 PIC X(16).

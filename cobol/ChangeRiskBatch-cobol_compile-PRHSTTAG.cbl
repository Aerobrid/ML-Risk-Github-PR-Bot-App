000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PRHSTTAG.
000300 AUTHOR. RHONDA F. MILLS.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/07/09.
000600 DATE-COMPILED. 05/07/09.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.  STEP 1 OF THE HISTORY-LABELER RUN.  TABLES THE WHOLE
001200*          HISTORY-IN FILE IN MEMORY, THEN BUILDS THE REVERT MAP
001900*          (RULE H1) AND THE 9-LOOK-AHEAD FOLLOW-UP-FIX MAP
002000*          (RULE H2) THE RISK MODEL TEAM USES FOR TRAINING LABELS.
003100******************************************************************
003200
003300         INPUT FILE              -   CRB.HISTREC
003400
003500         OUTPUT FILE PRODUCED    -   CRB.WKTAG
003600
003700         DUMP FILE               -   SYSOUT
003800
003900******************************************************************
004000*=================================================================
004100* MAINTENANCE LOG
004200*=================================================================
004300* 05/07/09  RFM  ORIGINAL PROGRAM FOR THE HISTORY-LABELER SUITE   050709
004400* 06/18/09  RFM  RAISED THE HISTORY TABLE FROM 1000 TO 3000 ROWS  061809
004600* 02/03/11  JS   Y2K-STYLE DATE REVIEW - NO CHANGE REQUIRED       020311
004910* 06/18/09  RFM  ADDED UPSI-0 DEBUG-TRACE SWITCH AND REDEFINES    061809
005000*-----------------------------------------------------------------
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005510 SPECIAL-NAMES.
005520     UPSI-0 ON STATUS IS DEBUG-TRACE-ON
005530            OFF STATUS IS DEBUG-TRACE-OFF.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SYSOUT
005900     ASSIGN TO UT-S-SYSOUT
006000       ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT HISTORY-IN-FILE
006300     ASSIGN TO UT-S-HISTREC
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS IFCODE.
006600
006700     SELECT WORK-TAGGED-FILE
006800     ASSIGN TO UT-S-WKTAG
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS OFCODE.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  SYSOUT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 80 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS SYSOUT-REC.
008000 01  SYSOUT-REC  PIC X(80).
008100
008200****** ONE RECORD PER MERGED PR, SORTED ASCENDING BY MERGE-TIMESTAMP
008500 FD  HISTORY-IN-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 148 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS HISTORY-REC.
009100 COPY HISTREC.
009200
009300****** CARRIES THE WAS-REVERTED/HAD-FOLLOWUP-FIX FLAGS TO PASS 3
009500 FD  WORK-TAGGED-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 40 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS WORK-TAGGED-REC.
010100 COPY WKTAG.
010200
010300 WORKING-STORAGE SECTION.
010400 01  FILE-STATUS-CODES.
010500     05  IFCODE                  PIC X(2).
010600         88  CODE-READ              VALUE SPACES.
010700         88  NO-MORE-DATA           VALUE "10".
010800     05  OFCODE                  PIC X(2).
010900         88  CODE-WRITE             VALUE SPACES.
010910 01  FILE-STATUS-CODES-ALT REDEFINES FILE-STATUS-CODES.
010920     05  FSC-CODES-COMBINED      PIC X(04).
011000
011100*    HISTORY-TABLE - WHOLE HISTORY-IN FILE, IN MEMORY, MERGE ORDER
011600 01  HISTORY-TABLE-AREA.
011700     05  HIST-TABLE-ROW OCCURS 3000 TIMES
011800                        INDEXED BY HIST-IDX, LOOK-IDX, WRITE-IDX.
011900         10  HT-PR-NUMBER            PIC 9(06).
012000         10  HT-AUTHOR               PIC X(20).
012100         10  HT-COMMIT-COUNT         PIC 9(04).
012200         10  HT-LINES-ADDED          PIC 9(06).
012300         10  HT-LINES-DELETED        PIC 9(06).
012400         10  HT-HOUR-OF-DAY          PIC 99.
012500         10  HT-DAY-OF-WEEK          PIC 9.
012600         10  HT-MERGE-TIMESTAMP      PIC 9(10).
012610         10  HT-TIMESTAMP-DIGITS REDEFINES HT-MERGE-TIMESTAMP
012620                                     PIC 9 OCCURS 10 TIMES.
012700         10  HT-REVERT-TARGET        PIC 9(06).
012800         10  HT-CRITICAL-FILES       PIC 99.
012900         10  HT-URGENT-FLAG          PIC X.
013000         10  HT-FIX-FLAG             PIC X.
013100         10  HT-WAS-REVERTED         PIC X VALUE "N".
013200             88  HT-IS-REVERTED          VALUE "Y".
013300         10  HT-HAD-FOLLOWUP-FIX     PIC X VALUE "N".
013400             88  HT-HAS-FOLLOWUP         VALUE "Y".
013500
013600 01  WS-TIMESTAMP-FIELDS.
013700     05  WS-TIMESTAMP-DIFF       PIC S9(10) COMP-3.
013800     05  WS-LOOK-LIMIT           PIC S9(4) COMP.
013810 01  WS-TIMESTAMP-FIELDS-ALT REDEFINES WS-TIMESTAMP-FIELDS.
013820     05  WS-TS-DUMP-BYTES        PIC X(08).
013900
014000 01  WS-FOLLOWUP-FOUND-SW        PIC X(01) VALUE "N".
014100     88  WS-FOLLOWUP-FOUND          VALUE "Y".
014200
014300 01  COUNTERS-AND-ACCUMULATORS.
014400     05  RECORDS-READ            PIC S9(7) COMP.
014500     05  RECORDS-WRITTEN         PIC S9(7) COMP.
014600     05  TABLE-COUNT             PIC S9(4) COMP VALUE ZERO.
014700     05  REVERTS-FOUND           PIC S9(7) COMP.
014800     05  FOLLOWUPS-FOUND         PIC S9(7) COMP.
014900
015000 01  FLAGS-AND-SWITCHES.
015100     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
015200         88  NO-MORE-HISTORY-RECS   VALUE "N".
015300
015400 COPY ABENDREC.
015500
015600 PROCEDURE DIVISION.
015700     PERFORM 000-HOUSEKEEPING    THRU 000-EXIT.
015800     PERFORM 200-LOAD-HIST-TABLE THRU 200-EXIT
015900             VARYING HIST-IDX FROM 1 BY 1
016000             UNTIL NO-MORE-HISTORY-RECS
016100                OR HIST-IDX > 3000.
016200     SET TABLE-COUNT TO HIST-IDX.
016300     COMPUTE TABLE-COUNT = TABLE-COUNT - 1.
016400
016500     PERFORM 300-BUILD-REVERT-MAP THRU 300-EXIT
016600             VARYING HIST-IDX FROM 1 BY 1
016700             UNTIL HIST-IDX > TABLE-COUNT.
016800
016900     PERFORM 400-BUILD-FOLLOWUP-MAP THRU 400-EXIT
017000             VARYING HIST-IDX FROM 1 BY 1
017100             UNTIL HIST-IDX > TABLE-COUNT.
017200
017300     PERFORM 500-WRITE-WKTAG THRU 500-EXIT
017400             VARYING WRITE-IDX FROM 1 BY 1
017500             UNTIL WRITE-IDX > TABLE-COUNT.
017600
017700     PERFORM 900-CLEANUP THRU 900-EXIT.
017800     MOVE ZERO TO RETURN-CODE.
017900     GOBACK.
018000
018100 000-HOUSEKEEPING.
018200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018300     DISPLAY "******** BEGIN JOB PRHSTTAG ********".
018400     OPEN INPUT HISTORY-IN-FILE.
018500     OPEN OUTPUT WORK-TAGGED-FILE, SYSOUT.
018600
018700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
018800     PERFORM 900-READ-HISTREC THRU 900-EXIT.
018900     IF NO-MORE-HISTORY-RECS
019000         MOVE "EMPTY HISTORY-IN INPUT FILE" TO ABEND-REASON
019100         GO TO 1000-ABEND-RTN.
019200 000-EXIT.
019300     EXIT.
019400
019500*** LOADS THE WHOLE FILE INTO HISTORY-TABLE-AREA
019700 200-LOAD-HIST-TABLE.
019800     MOVE "200-LOAD-HIST-TABLE" TO PARA-NAME.
019900     IF NO-MORE-HISTORY-RECS
020000         GO TO 200-EXIT.
020100
020200     MOVE HST-PR-NUMBER       TO HT-PR-NUMBER(HIST-IDX).
020300     MOVE HST-AUTHOR          TO HT-AUTHOR(HIST-IDX).
020400     MOVE HST-COMMIT-COUNT    TO HT-COMMIT-COUNT(HIST-IDX).
020500     MOVE HST-LINES-ADDED     TO HT-LINES-ADDED(HIST-IDX).
020600     MOVE HST-LINES-DELETED   TO HT-LINES-DELETED(HIST-IDX).
020700     MOVE HST-HOUR-OF-DAY     TO HT-HOUR-OF-DAY(HIST-IDX).
020800     MOVE HST-DAY-OF-WEEK     TO HT-DAY-OF-WEEK(HIST-IDX).
020900     MOVE HST-MERGE-TIMESTAMP TO HT-MERGE-TIMESTAMP(HIST-IDX).
021000     MOVE HST-REVERT-TARGET   TO HT-REVERT-TARGET(HIST-IDX).
021100     MOVE HST-CRITICAL-FILES  TO HT-CRITICAL-FILES(HIST-IDX).
021200     MOVE HST-URGENT-FLAG     TO HT-URGENT-FLAG(HIST-IDX).
021300     MOVE HST-FIX-FLAG        TO HT-FIX-FLAG(HIST-IDX).
021400
021500     PERFORM 900-READ-HISTREC THRU 900-EXIT.
021600 200-EXIT.
021700     EXIT.
021800
021900*** PASS 1 - REVERT MAP (RULE H1 SET-UP)
022000 300-BUILD-REVERT-MAP.
022100     MOVE "300-BUILD-REVERT-MAP" TO PARA-NAME.
022200     IF HT-REVERT-TARGET(HIST-IDX) = ZERO
022300         GO TO 300-EXIT.
022400
022500     SET LOOK-IDX TO 1.
022600     SEARCH HIST-TABLE-ROW
022700         AT END
022800             CONTINUE
022900         WHEN HT-PR-NUMBER(LOOK-IDX) =
023000              HT-REVERT-TARGET(HIST-IDX)
023100             MOVE "Y" TO HT-WAS-REVERTED(LOOK-IDX)
023200             ADD +1 TO REVERTS-FOUND
023300     END-SEARCH.
023400 300-EXIT.
023500     EXIT.
023600
023700*** PASS 2 - FOLLOW-UP FIX MAP (RULE H2 SET-UP)
023800 400-BUILD-FOLLOWUP-MAP.
023900     MOVE "400-BUILD-FOLLOWUP-MAP" TO PARA-NAME.
024000     MOVE "N" TO WS-FOLLOWUP-FOUND-SW.
024100     COMPUTE WS-LOOK-LIMIT = HIST-IDX + 9.
024200     IF WS-LOOK-LIMIT > TABLE-COUNT
024300         MOVE TABLE-COUNT TO WS-LOOK-LIMIT.
024400
024500     IF HIST-IDX >= TABLE-COUNT
024600         GO TO 400-EXIT.
024700
024800     SET LOOK-IDX TO HIST-IDX.
024900     SET LOOK-IDX UP BY 1.
025000     PERFORM 410-CHECK-ONE-FOLLOWUP THRU 410-EXIT
025100             UNTIL LOOK-IDX > WS-LOOK-LIMIT
025200                OR WS-FOLLOWUP-FOUND.
025300 400-EXIT.
025400     EXIT.
025500
025600 410-CHECK-ONE-FOLLOWUP.
025700     MOVE "410-CHECK-ONE-FOLLOWUP" TO PARA-NAME.
025800     IF HT-AUTHOR(LOOK-IDX) = HT-AUTHOR(HIST-IDX)
025900       AND HT-FIX-FLAG(LOOK-IDX) = "Y"
026000         COMPUTE WS-TIMESTAMP-DIFF =
026100             HT-MERGE-TIMESTAMP(LOOK-IDX) -
026200             HT-MERGE-TIMESTAMP(HIST-IDX)
026300         IF WS-TIMESTAMP-DIFF <= 1440
026400             MOVE "Y" TO HT-HAD-FOLLOWUP-FIX(HIST-IDX)
026500             MOVE "Y" TO WS-FOLLOWUP-FOUND-SW
026600             ADD +1 TO FOLLOWUPS-FOUND.
026700
026800     SET LOOK-IDX UP BY 1.
026900 410-EXIT.
027000     EXIT.
027100
027200 500-WRITE-WKTAG.
027300     MOVE "500-WRITE-WKTAG" TO PARA-NAME.
027400     INITIALIZE WORK-TAGGED-REC.
027500     MOVE HT-PR-NUMBER(WRITE-IDX)      TO WTG-PR-NUMBER.
027600     MOVE HT-COMMIT-COUNT(WRITE-IDX)   TO WTG-COMMIT-COUNT.
027700     MOVE HT-LINES-ADDED(WRITE-IDX)    TO WTG-LINES-ADDED.
027800     MOVE HT-LINES-DELETED(WRITE-IDX)  TO WTG-LINES-DELETED.
027900     MOVE HT-HOUR-OF-DAY(WRITE-IDX)    TO WTG-HOUR-OF-DAY.
028000     MOVE HT-DAY-OF-WEEK(WRITE-IDX)    TO WTG-DAY-OF-WEEK.
028100     MOVE HT-CRITICAL-FILES(WRITE-IDX) TO WTG-CRITICAL-FILES.
028200     MOVE HT-URGENT-FLAG(WRITE-IDX)    TO WTG-URGENT-FLAG.
028300     MOVE HT-WAS-REVERTED(WRITE-IDX)   TO WTG-WAS-REVERTED.
028400     MOVE HT-HAD-FOLLOWUP-FIX(WRITE-IDX)
028500                                        TO WTG-HAD-FOLLOWUP-FIX.
028600
028700     WRITE WORK-TAGGED-REC.
028800     ADD +1 TO RECORDS-WRITTEN.
028900 500-EXIT.
029000     EXIT.
029100
029200 700-CLOSE-FILES.
029300     MOVE "700-CLOSE-FILES" TO PARA-NAME.
029400     CLOSE HISTORY-IN-FILE, WORK-TAGGED-FILE, SYSOUT.
029500 700-EXIT.
029600     EXIT.
029700
029800 900-READ-HISTREC.
029900     MOVE "900-READ-HISTREC" TO PARA-NAME.
030000     READ HISTORY-IN-FILE
030100         AT END
030200         MOVE "N" TO MORE-DATA-SW
030300         GO TO 900-EXIT
030400     END-READ.
030500
030600     ADD +1 TO RECORDS-READ.
030700 900-EXIT.
030800     EXIT.
030900
031000 900-CLEANUP.
031100     MOVE "900-CLEANUP" TO PARA-NAME.
031200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
031300
031400     DISPLAY "** HISTORY-IN RECORDS READ **".
031500     DISPLAY RECORDS-READ.
031600     DISPLAY "** WORK-TAGGED RECORDS WRITTEN **".
031700     DISPLAY RECORDS-WRITTEN.
031800     DISPLAY "** PRS MARKED REVERTED **".
031900     DISPLAY REVERTS-FOUND.
032000     DISPLAY "** PRS MARKED WITH A FOLLOW-UP FIX **".
032100     DISPLAY FOLLOWUPS-FOUND.
032200
032300     DISPLAY "******** NORMAL END OF JOB PRHSTTAG ********".
032400 900-EXIT.
032500     EXIT.
032600
032700 1000-ABEND-RTN.
032800     WRITE SYSOUT-REC FROM ABEND-REC.
032900     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
033000     DISPLAY "*** ABNORMAL END OF JOB-PRHSTTAG ***" UPON CONSOLE.
033100     DIVIDE ZERO-VAL INTO ONE-VAL.


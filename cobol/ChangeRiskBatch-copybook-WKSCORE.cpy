000100******************************************************************
000200*    COPYBOOK      WKSCORE
000300*    DESCRIPTION -  INTERIM WORK FILE PASSED FROM RKMETSCR TO
000400*                   RKRESULT.  CARRIES THE FOUR PRE-PENALTY
000500*                   IMPACT VALUES FOR ONE PR SO THE SECOND JOB
000600*                   STEP DOES NOT HAVE TO RE-READ PR-METRICS.
000700******************************************************************
000800* MAINTENANCE LOG
000900*-----------------------------------------------------------------
001000* 03/11/08  JS   ORIGINAL COPYBOOK FOR CHANGE-RISK BATCH SUITE
001100*-----------------------------------------------------------------
001200 01  WORK-SCORED-REC.
001300     05  WSC-PR-ID              PIC X(08).
001400     05  WSC-COMMIT-IMPACT      PIC 9V9(03).
001500     05  WSC-SIZE-IMPACT        PIC 9V9(03).
001600     05  WSC-TEST-IMPACT        PIC 9V9(03).
001700     05  WSC-TIME-IMPACT        PIC 9V9(03).
001800     05  FILLER                 PIC X(12).
001810*-----------------------------------------------------------------
001820* 04/02/08  JS   ADDED WHOLE/FRACTION SPLIT OF COMMIT-IMPACT AND
001830*                SIZE-IMPACT FOR THE OLD DUMP-FORMAT ROUTINE
001840*-----------------------------------------------------------------
001850 01  WORK-SCORED-ALT REDEFINES WORK-SCORED-REC.
001860     05  FILLER                 PIC X(08).
001870     05  WSC-COMMIT-WHOLE       PIC 9.
001880     05  WSC-COMMIT-FRAC        PIC 9(03).
001890     05  WSC-SIZE-WHOLE         PIC 9.
001900     05  WSC-SIZE-FRAC          PIC 9(03).
001910     05  FILLER                 PIC X(20).

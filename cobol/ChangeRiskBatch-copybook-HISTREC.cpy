000100******************************************************************
000200*    COPYBOOK      HISTREC
000300*    DESCRIPTION -  RECORD LAYOUT FOR THE HISTORY-IN INPUT FILE
000400*                   TO THE PRHSTTAG / PRHSTLBL HISTORY-LABELER
000500*                   RUN.  ONE RECORD PER MERGED PR, SORTED
000600*                   ASCENDING BY MERGE-TIMESTAMP.
000700******************************************************************
000800* MAINTENANCE LOG
000900*-----------------------------------------------------------------
001000* 05/07/09  RFM  ORIGINAL COPYBOOK FOR HISTORY-LABELER SUITE
001100* 09/22/09  RFM  ADDED CRITICAL-FILES / URGENT-FLAG / FIX-FLAG
001200*                PER CHANGE CONTROL BOARD REQUEST CR-1140
001300*-----------------------------------------------------------------
001400 01  HISTORY-REC.
001500     05  HST-PR-NUMBER          PIC 9(06).
001600     05  HST-AUTHOR             PIC X(20).
001700     05  HST-TITLE              PIC X(80).
001800     05  HST-COMMIT-COUNT       PIC 9(04).
001900     05  HST-LINES-ADDED        PIC 9(06).
002000     05  HST-LINES-DELETED      PIC 9(06).
002100     05  HST-HOUR-OF-DAY        PIC 99.
002200     05  HST-DAY-OF-WEEK        PIC 9.
002300     05  HST-MERGE-TIMESTAMP    PIC 9(10).
002400     05  HST-REVERT-TARGET      PIC 9(06).
002500     05  HST-CRITICAL-FILES     PIC 99.
002600     05  HST-URGENT-FLAG        PIC X.
002700         88  HST-IS-URGENT         VALUE "Y".
002800     05  HST-FIX-FLAG           PIC X.
002900         88  HST-IS-FIX            VALUE "Y".
003000     05  FILLER                 PIC X(03).
003010*-----------------------------------------------------------------
003020* 09/22/09  RFM  ADDED DIGIT-TABLE VIEW OF MERGE-TIMESTAMP - THE
003030*                REVERT-MAP SEARCH TRACE DUMPS IT DIGIT BY DIGIT
003040*-----------------------------------------------------------------
003050 01  HISTORY-REC-ALT REDEFINES HISTORY-REC.
003060     05  FILLER                 PIC X(125).
003070     05  HST-TIMESTAMP-DIGITS   PIC 9 OCCURS 10 TIMES.
003080     05  FILLER                 PIC X(13).

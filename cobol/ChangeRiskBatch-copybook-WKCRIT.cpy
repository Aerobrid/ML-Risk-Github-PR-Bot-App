000100******************************************************************
000200*    COPYBOOK      WKCRIT
000300*    DESCRIPTION -  INTERIM WORK FILE PASSED FROM RKVULSCN TO
000400*                   RKRESULT.  ONE RECORD PER PR-ID GROUP ON THE
000500*                   CHANGE-CONTENT FILE, CARRYING WHETHER ANY
000600*                   FINDING FOR THAT PR WAS SEVERITY CRITICAL
000700*                   AND THE TOTAL FINDING COUNT FOR THE PR.
000800******************************************************************
000900* MAINTENANCE LOG
001000*-----------------------------------------------------------------
001100* 03/18/08  JS   ORIGINAL COPYBOOK FOR CHANGE-RISK BATCH SUITE
001200*-----------------------------------------------------------------
001300 01  WORK-CRITFLAG-REC.
001400     05  WCF-PR-ID              PIC X(08).
001500     05  WCF-CRITICAL-FOUND     PIC X.
001600         88  WCF-HAS-CRITICAL      VALUE "Y".
001700     05  WCF-VULN-COUNT         PIC 9(05).
001800     05  FILLER                 PIC X(06).
001810*-----------------------------------------------------------------
001820* 11/06/08  RFM  ADDED DIGIT VIEW OF VULN-COUNT - CONTROL BOARD
001830*                REPORT FOOTS THIS COLUMN DIGIT BY DIGIT
001840*-----------------------------------------------------------------
001850 01  WORK-CRITFLAG-ALT REDEFINES WORK-CRITFLAG-REC.
001860     05  FILLER                 PIC X(09).
001870     05  WCF-VULN-COUNT-DIGITS  PIC 9 OCCURS 5 TIMES.
001880     05  FILLER                 PIC X(06).

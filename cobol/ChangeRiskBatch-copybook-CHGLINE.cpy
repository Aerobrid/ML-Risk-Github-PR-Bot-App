000100******************************************************************
000200*    COPYBOOK      CHGLINE
000300*    DESCRIPTION -  RECORD LAYOUT FOR THE CHANGE-CONTENT INPUT
000400*                   FILE TO THE RKVULSCN SECURITY SCANNER.  ONE
000500*                   RECORD PER PATCH LINE, GROUPED BY PR-ID IN
000600*                   THE SAME ORDER AS THE PR-METRICS FILE.
000700******************************************************************
000800* MAINTENANCE LOG
000900*-----------------------------------------------------------------
001000* 03/18/08  JS   ORIGINAL COPYBOOK FOR CHANGE-RISK BATCH SUITE
001100*-----------------------------------------------------------------
001200 01  CHANGE-CONTENT-REC.
001300     05  CCR-PR-ID              PIC X(08).
001400     05  CCR-FILE-NAME          PIC X(40).
001500     05  CCR-LINE-NUMBER        PIC 9(05).
001600     05  CCR-LINE-TEXT          PIC X(120).
001610*-----------------------------------------------------------------
001620* 11/06/08  RFM  ADDED CHARACTER-TABLE VIEW OF THE PATCH LINE -
001630*                THE SCAN ROUTINES WALK IT ONE BYTE AT A TIME
001640*                LOOKING FOR QUOTE MARKS AND DELIMITERS
001650*-----------------------------------------------------------------
001660 01  CHANGE-CONTENT-CHAR-VIEW REDEFINES CHANGE-CONTENT-REC.
001670     05  FILLER                 PIC X(53).
001680     05  CCR-LINE-CHARS         PIC X OCCURS 120 TIMES.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RKMETSCR.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/11/08.
000600 DATE-COMPILED. 03/11/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001200*          STEP 1 OF THE RISK-SCORER RUN.  EDITS/SCORES THE DAILY
001300*          PULL-REQUEST METRICS FEED FROM CHANGE CONTROL INTAKE,
001900*          ONE RECORD PER PR.  CALLS RISKCALC FOR THE R1-R4 IMPACT
002000*          VALUES AND WRITES THEM TO WORK-SCORED.  PENALTY, CAP
002300*          AND BANDING ARE DONE LATER BY RKRESULT.
002600******************************************************************
002700
002800         INPUT FILE              -   CRB.PRMETRIC
002900
003000         OUTPUT FILE PRODUCED    -   CRB.WKSCORE
003100
003200         DUMP FILE               -   SYSOUT
003300
003400******************************************************************
003500*=================================================================
003600* MAINTENANCE LOG
003700*=================================================================
003800* 03/11/08  JS   ORIGINAL PROGRAM - REPLACES HAND-SCORED SHEET    031108
003900* 04/02/08  JS   SWITCHED TO CALLING RISKCALC FOR THE FORMULAS    040208
004000* 09/22/09  RFM  PICKED UP DAY-OF-WEEK, RISKCALC HANDLES R4       092209
004100* 02/03/11  JS   Y2K-STYLE DATE REVIEW - NO CHANGE REQUIRED       020311
004200* 06/18/09  RFM  ADDED UPSI-0 DEBUG-TRACE SWITCH, DIGIT REDEFINES 061809
004300* 08/14/11  JS   ADDED CLASS-NUMERIC EDIT ON DIGITS, CR-1905      081411
004700*-----------------------------------------------------------------
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005210 SPECIAL-NAMES.
005220     UPSI-0 ON STATUS IS DEBUG-TRACE-ON
005230            OFF STATUS IS DEBUG-TRACE-OFF.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SYSOUT
005600     ASSIGN TO UT-S-SYSOUT
005700       ORGANIZATION IS SEQUENTIAL.
005800
005900     SELECT PR-METRICS-FILE
006000     ASSIGN TO UT-S-PRMETRIC
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS IFCODE.
006300
006400     SELECT WORK-SCORED-FILE
006500     ASSIGN TO UT-S-WKSCORE
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS OFCODE.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  SYSOUT
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 80 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS SYSOUT-REC.
007700 01  SYSOUT-REC  PIC X(80).
007800
007900****** ONE RECORD PER PR TO BE SCORED, FROM CHANGE CONTROL INTAKE
008100 FD  PR-METRICS-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 29 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS PR-METRICS-REC.
008700 COPY PRMETRIC.
008800
008900****** PASSED TO STEP 2 (RKRESULT) - PRE-PENALTY IMPACT BREAKDOWN
009100 FD  WORK-SCORED-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 36 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS WORK-SCORED-REC.
009700 COPY WKSCORE.
009800
009900 WORKING-STORAGE SECTION.
010000 01  FILE-STATUS-CODES.
010100     05  IFCODE                  PIC X(2).
010200         88  CODE-READ              VALUE SPACES.
010300         88  NO-MORE-DATA           VALUE "10".
010400     05  OFCODE                  PIC X(2).
010500         88  CODE-WRITE             VALUE SPACES.
010510 01  FILE-STATUS-CODES-ALT REDEFINES FILE-STATUS-CODES.
010520     05  FSC-CODES-COMBINED      PIC X(04).
010600
010700 01  RISK-CALC-REC.
010800     05  RC-COMMIT-COUNT             PIC 9(04) COMP.
010900     05  RC-LINES-CHANGED            PIC 9(06) COMP.
011000     05  RC-TEST-PASS-RATE           PIC 9V9(03).
011010     05  RC-TEST-RATE-DIGITS REDEFINES RC-TEST-PASS-RATE
011020                                     PIC 9 OCCURS 4 TIMES.
011100     05  RC-HOUR-OF-DAY              PIC 99.
011200     05  RC-DAY-OF-WEEK              PIC 9.
011300     05  RC-COMMIT-IMPACT            PIC 9V9(03).
011400     05  RC-SIZE-IMPACT              PIC 9V9(03).
011500     05  RC-TEST-IMPACT              PIC 9V9(03).
011600     05  RC-TIME-IMPACT              PIC 9V9(03).
011610     05  RC-TIME-IMPACT-DIGITS REDEFINES RC-TIME-IMPACT
011620                                     PIC 9 OCCURS 4 TIMES.
011700
011800 01  COUNTERS-AND-ACCUMULATORS.
011900     05  RECORDS-READ             PIC S9(7) COMP.
012000     05  RECORDS-WRITTEN          PIC S9(7) COMP.
012100     05  CALC-CALL-RET-CODE       PIC S9(4) COMP.
012200
012300 01  FLAGS-AND-SWITCHES.
012400     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
012500         88  NO-MORE-PR-METRICS      VALUE "N".
012510     05  METRICS-DIGIT-SW         PIC X(01) VALUE "Y".
012520         88  METRICS-DIGITS-OK       VALUE "Y".
012530
012540 01  WS-EDIT-FIELDS.
012550     05  WS-DIGIT-IDX             PIC S9(4) COMP.
012600
012700 COPY ABENDREC.
012800
012900 PROCEDURE DIVISION.
013000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013100     PERFORM 100-MAINLINE THRU 100-EXIT
013200             UNTIL NO-MORE-PR-METRICS.
013300     PERFORM 900-CLEANUP THRU 900-EXIT.
013400     MOVE ZERO TO RETURN-CODE.
013500     GOBACK.
013600
013700 000-HOUSEKEEPING.
013800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
013900     DISPLAY "******** BEGIN JOB RKMETSCR ********".
014000     OPEN INPUT PR-METRICS-FILE.
014100     OPEN OUTPUT WORK-SCORED-FILE, SYSOUT.
014200
014300     INITIALIZE COUNTERS-AND-ACCUMULATORS.
014400     PERFORM 900-READ-PRMETRIC THRU 900-EXIT.
014500     IF NO-MORE-PR-METRICS
014600         MOVE "EMPTY PR-METRICS INPUT FILE" TO ABEND-REASON
014700         GO TO 1000-ABEND-RTN.
014800 000-EXIT.
014900     EXIT.
015000
015100 100-MAINLINE.
015200     MOVE "100-MAINLINE" TO PARA-NAME.
015210     PERFORM 150-EDIT-METRICS-DIGITS THRU 150-EXIT.
015220     IF NOT METRICS-DIGITS-OK
015230         MOVE "NON-NUMERIC DIGIT IN PR-METRICS-EDIT-VIEW"
015240                                  TO ABEND-REASON
015250         GO TO 1000-ABEND-RTN.
015300     MOVE PRM-COMMIT-COUNT   TO RC-COMMIT-COUNT.
015400     MOVE PRM-LINES-CHANGED  TO RC-LINES-CHANGED.
015500     MOVE PRM-TEST-PASS-RATE TO RC-TEST-PASS-RATE.
015600     MOVE PRM-HOUR-OF-DAY    TO RC-HOUR-OF-DAY.
015700     MOVE PRM-DAY-OF-WEEK    TO RC-DAY-OF-WEEK.
015800
015900     MOVE ZERO TO CALC-CALL-RET-CODE.
016000     CALL 'RISKCALC' USING RISK-CALC-REC, CALC-CALL-RET-CODE.
016100
016200     IF CALC-CALL-RET-CODE NOT EQUAL TO ZERO
016300         MOVE "** NON-ZERO RETURN-CODE FROM RISKCALC"
016400                                  TO ABEND-REASON
016500         GO TO 1000-ABEND-RTN.
016600
016700     PERFORM 200-WRITE-WKSCORE THRU 200-EXIT.
016800     PERFORM 900-READ-PRMETRIC THRU 900-EXIT.
016900 100-EXIT.
017000     EXIT.
017100
017110*** CLASS-NUMERIC EDIT ON PR-METRICS-EDIT-VIEW, CR-1905
017120 150-EDIT-METRICS-DIGITS.
017130     MOVE "150-EDIT-METRICS-DIGITS" TO PARA-NAME.
017140     MOVE "Y" TO METRICS-DIGIT-SW.
017150     PERFORM 160-CHECK-COMMIT-DIGIT THRU 160-EXIT
017160             VARYING WS-DIGIT-IDX FROM 1 BY 1
017170             UNTIL WS-DIGIT-IDX > 4
017180                OR NOT METRICS-DIGITS-OK.
017190     IF METRICS-DIGITS-OK
017200         PERFORM 170-CHECK-LINES-DIGIT THRU 170-EXIT
017210             VARYING WS-DIGIT-IDX FROM 1 BY 1
017220             UNTIL WS-DIGIT-IDX > 6
017230                OR NOT METRICS-DIGITS-OK.
017240 150-EXIT.
017250     EXIT.
017260
017270 160-CHECK-COMMIT-DIGIT.
017280     IF PRME-COMMIT-DIGITS(WS-DIGIT-IDX) IS NOT NUMERIC
017290         MOVE "N" TO METRICS-DIGIT-SW.
017300 160-EXIT.
017310     EXIT.
017320
017330 170-CHECK-LINES-DIGIT.
017340     IF PRME-LINES-DIGITS(WS-DIGIT-IDX) IS NOT NUMERIC
017350         MOVE "N" TO METRICS-DIGIT-SW.
017360 170-EXIT.
017370     EXIT.
017380
017390 200-WRITE-WKSCORE.
017395     MOVE "200-WRITE-WKSCORE" TO PARA-NAME.
017400     INITIALIZE WORK-SCORED-REC.
017500     MOVE PRM-PR-ID          TO WSC-PR-ID.
017600     MOVE RC-COMMIT-IMPACT   TO WSC-COMMIT-IMPACT.
017700     MOVE RC-SIZE-IMPACT     TO WSC-SIZE-IMPACT.
017800     MOVE RC-TEST-IMPACT     TO WSC-TEST-IMPACT.
017900     MOVE RC-TIME-IMPACT     TO WSC-TIME-IMPACT.
018000
018100     WRITE WORK-SCORED-REC.
018200     ADD +1 TO RECORDS-WRITTEN.
018300 200-EXIT.
018400     EXIT.
018500
018600 700-CLOSE-FILES.
018700     MOVE "700-CLOSE-FILES" TO PARA-NAME.
018800     CLOSE PR-METRICS-FILE, WORK-SCORED-FILE, SYSOUT.
018900 700-EXIT.
019000     EXIT.
019100
019200 900-READ-PRMETRIC.
019300     MOVE "900-READ-PRMETRIC" TO PARA-NAME.
019400     READ PR-METRICS-FILE
019500         AT END
019600         MOVE "N" TO MORE-DATA-SW
019700         GO TO 900-EXIT
019800     END-READ.
019900
020000     ADD +1 TO RECORDS-READ.
020100 900-EXIT.
020200     EXIT.
020300
020400 900-CLEANUP.
020500     MOVE "900-CLEANUP" TO PARA-NAME.
020600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
020700
020800     DISPLAY "** PR-METRICS RECORDS READ **".
020900     DISPLAY RECORDS-READ.
021000     DISPLAY "** WORK-SCORED RECORDS WRITTEN **".
021100     DISPLAY RECORDS-WRITTEN.
021200
021300     DISPLAY "******** NORMAL END OF JOB RKMETSCR ********".
021400 900-EXIT.
021500     EXIT.
021600
021700 1000-ABEND-RTN.
021800     WRITE SYSOUT-REC FROM ABEND-REC.
021900     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
022000     DISPLAY "*** ABNORMAL END OF JOB-RKMETSCR ***" UPON CONSOLE.
022100     DIVIDE ZERO-VAL INTO ONE-VAL.


000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RKRESULT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/16/08.
000600 DATE-COMPILED. 04/16/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.  STEP 3 (LAST) OF THE RISK-SCORER RUN.  MATCHES
001200*          WORK-SCORED TO WORK-CRITFLAG BY PR, APPLIES THE
001900*          SECURITY PENALTY/CAP (R5), BANDS THE RESULT (R6)
002000*          AND PRINTS THE ASSESSMENT REPORT FOR THE BOARD.
002100******************************************************************
002200
002300         INPUT FILE              -   CRB.WKSCORE
002400
002500         INPUT FILE              -   CRB.WKCRIT
002600
002700         OUTPUT FILE PRODUCED    -   CRB.RISKRSLT
002800
002900         OUTPUT FILE PRODUCED    -   CRB.ASSESSRPT
003000
003100         DUMP FILE               -   SYSOUT
003200
003300******************************************************************
003400*=================================================================
003500* MAINTENANCE LOG
003600*=================================================================
003700* 04/16/08  JS   ORIGINAL PROGRAM - SHOP'S STANDARD DETAIL LISTING041608
004000* 05/05/08  JS   FIXED SECURITY PENALTY ROUNDING ORDER, CR-0711   050508
004300* 09/22/09  RFM  TOTALS BLOCK BREAKS OUT COUNTS BY RISK LEVEL     092209
004500* 02/03/11  JS   Y2K-STYLE DATE REVIEW - NO CHANGE REQUIRED       020311
004610* 05/05/08  JS   ADDED DIGIT/CHAR-TABLE REDEFINES, AUDIT TRACE    050508
004700*-----------------------------------------------------------------
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS NEXT-PAGE.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT WORK-SCORED-FILE
006200     ASSIGN TO UT-S-WKSCORE
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS IFCODE.
006500
006600     SELECT WORK-CRITFLAG-FILE
006700     ASSIGN TO UT-S-WKCRIT
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS CFCODE.
007000
007100     SELECT RISK-RESULT-FILE
007200     ASSIGN TO UT-S-RISKRSLT
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600     SELECT ASSESSMENT-REPORT-FILE
007700     ASSIGN TO UT-S-ASSESSRPT
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS RFCODE.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SYSOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 80 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SYSOUT-REC.
008900 01  SYSOUT-REC  PIC X(80).
009000
009100 FD  WORK-SCORED-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 36 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS WORK-SCORED-REC.
009700 COPY WKSCORE.
009800
009900 FD  WORK-CRITFLAG-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 20 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS WORK-CRITFLAG-REC.
010500 COPY WKCRIT.
010600
010700****** ONE RISK-RESULT-REC PER PR - THE BOARD'S FINAL ANSWER
010900 FD  RISK-RESULT-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 48 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS RISK-RESULT-REC.
011500 COPY RISKRSLT.
011600
011700 FD  ASSESSMENT-REPORT-FILE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 132 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS RPT-REC.
012300 01  RPT-REC  PIC X(132).
012400
012500 WORKING-STORAGE SECTION.
012600 01  FILE-STATUS-CODES.
012700     05  IFCODE                  PIC X(2).
012800         88  CODE-READ              VALUE SPACES.
012900         88  NO-MORE-DATA           VALUE "10".
013000     05  CFCODE                  PIC X(2).
013100         88  CODE-CRIT-READ         VALUE SPACES.
013200         88  NO-MORE-CRITFLAGS      VALUE "10".
013300     05  OFCODE                  PIC X(2).
013400         88  CODE-WRITE             VALUE SPACES.
013500     05  RFCODE                  PIC X(2).
013600         88  CODE-RPT-WRITE         VALUE SPACES.
013610 01  FILE-STATUS-CODES-ALT REDEFINES FILE-STATUS-CODES.
013620     05  FSC-CODES-COMBINED      PIC X(08).
013700
013800 01  WS-HDR-REC.
013900     05  FILLER                  PIC X(1) VALUE SPACE.
014000     05  FILLER                  PIC X(30) VALUE
014100         "CHANGE-RISK BATCH SUITE".
014200     05  FILLER                  PIC X(50) VALUE
014300         "PULL REQUEST RISK ASSESSMENT REPORT".
014400     05  FILLER                  PIC X(38)
014500         VALUE "PAGE:" JUSTIFIED RIGHT.
014600     05  PAGE-NBR-O              PIC ZZ9.
014700     05  FILLER                  PIC X(10) VALUE SPACES.
014800
014900 01  WS-COLM-HDR-REC.
015000     05  FILLER            PIC X(10) VALUE "PR-ID".
015100     05  FILLER            PIC X(14) VALUE "RISK SCORE".
015200     05  FILLER            PIC X(12) VALUE "RISK LEVEL".
015300     05  FILLER            PIC X(20) VALUE "VULN COUNT".
015400     05  FILLER            PIC X(76) VALUE SPACES.
015500
015600 01  WS-DETAIL-REC.
015700     05  PR-ID-O                 PIC X(8).
015800     05  FILLER                  PIC X(2) VALUE SPACES.
015900     05  RISK-SCORE-O            PIC Z.999.
016000     05  FILLER                  PIC X(7) VALUE SPACES.
016100     05  RISK-LEVEL-O            PIC X(8).
016200     05  FILLER                  PIC X(4) VALUE SPACES.
016300     05  VULN-COUNT-O            PIC ZZZZ9.
016400     05  FILLER                  PIC X(91) VALUE SPACES.
016500
016600 01  WS-BLANK-LINE.
016700     05  FILLER     PIC X(132) VALUE SPACES.
016710 01  WS-BLANK-LINE-CHARS REDEFINES WS-BLANK-LINE.
016720     05  WBL-CHAR   PIC X OCCURS 132 TIMES.
016800
016900 01  WS-TOTALS-HDR.
017000     05  FILLER     PIC X(132)
017100               VALUE "*** CONTROL TOTALS ***".
017200
017300 01  WS-TOTAL-PRS-REC.
017400     05  FILLER            PIC X(30)
017500               VALUE "PRS PROCESSED..............:".
017600     05  TOT-PRS-O         PIC ZZZZ9.
017700     05  FILLER            PIC X(98) VALUE SPACES.
017800
017900 01  WS-TOTAL-VULN-REC.
018000     05  FILLER            PIC X(30)
018100               VALUE "TOTAL VULNERABILITIES......:".
018200     05  TOT-VULN-O        PIC ZZZZ9.
018300     05  FILLER            PIC X(98) VALUE SPACES.
018400
018500 01  WS-TOTAL-LEVEL-REC.
018600     05  TOT-LEVEL-LABEL-O PIC X(30).
018700     05  TOT-LEVEL-O       PIC ZZZZ9.
018800     05  FILLER            PIC X(98) VALUE SPACES.
018900
019000 01  WS-RISK-CALC-FIELDS.
019100     05  WS-RAW-SCORE            PIC 9V9(3).
019200     05  WS-FINAL-SCORE          PIC 9V9(3).
019210     05  WS-FINAL-SCORE-DIGITS REDEFINES WS-FINAL-SCORE
019220                                     PIC 9 OCCURS 4 TIMES.
019300
019400 01  WS-CONTROL-BREAK-SW         PIC X(01) VALUE "Y".
019500     88  WS-NEW-PAGE-NEEDED         VALUE "Y".
019600
019700 01  COUNTERS-AND-ACCUMULATORS.
019800     05  PRS-PROCESSED           PIC S9(7) COMP.
019900     05  TOTAL-VULNS             PIC S9(7) COMP.
020000     05  COUNT-LOW               PIC S9(7) COMP.
020100     05  COUNT-MEDIUM            PIC S9(7) COMP.
020200     05  COUNT-HIGH              PIC S9(7) COMP.
020300     05  COUNT-CRITICAL          PIC S9(7) COMP.
020400     05  WS-PAGES                PIC 9(03) COMP VALUE 1.
020500     05  WS-LINES-ON-PAGE        PIC 9(03) COMP VALUE ZERO.
020600
020700 01  FLAGS-AND-SWITCHES.
020800     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
020900         88  NO-MORE-WKSCORE        VALUE "N".
021000
021100 COPY ABENDREC.
021200
021300 PROCEDURE DIVISION.
021400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021500     PERFORM 100-MAINLINE THRU 100-EXIT
021600             UNTIL NO-MORE-WKSCORE.
021700     PERFORM 900-CLEANUP THRU 900-EXIT.
021800     MOVE ZERO TO RETURN-CODE.
021900     GOBACK.
022000
022100 000-HOUSEKEEPING.
022200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022300     DISPLAY "******** BEGIN JOB RKRESULT ********".
022400     OPEN INPUT WORK-SCORED-FILE, WORK-CRITFLAG-FILE.
022500     OPEN OUTPUT RISK-RESULT-FILE, ASSESSMENT-REPORT-FILE,
022600                 SYSOUT.
022700
022800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
022900     PERFORM 900-READ-WKSCORE THRU 900-EXIT.
023000     PERFORM 910-READ-WKCRIT  THRU 910-EXIT.
023100     IF NO-MORE-WKSCORE
023200         MOVE "EMPTY WORK-SCORED INPUT FILE" TO ABEND-REASON
023300         GO TO 1000-ABEND-RTN.
023400
023500     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
023600 000-EXIT.
023700     EXIT.
023800
023900 100-MAINLINE.
024000     MOVE "100-MAINLINE" TO PARA-NAME.
024100     IF WSC-PR-ID NOT EQUAL TO WCF-PR-ID
024200         MOVE "WKSCORE / WKCRIT OUT OF SEQUENCE" TO ABEND-REASON
024300         MOVE WSC-PR-ID TO ACTUAL-VAL
024400         MOVE WCF-PR-ID TO EXPECTED-VAL
024500         GO TO 1000-ABEND-RTN.
024600
024700     PERFORM 300-CALC-FINAL-SCORE THRU 300-EXIT.
024800     PERFORM 400-BAND-RISK-LEVEL  THRU 400-EXIT.
024900     PERFORM 500-WRITE-RISKRSLT  THRU 500-EXIT.
025000     PERFORM 600-WRITE-DETAIL-LINE THRU 600-EXIT.
025100
025200     ADD +1 TO PRS-PROCESSED.
025300     ADD WCF-VULN-COUNT TO TOTAL-VULNS.
025400
025500     PERFORM 900-READ-WKSCORE THRU 900-EXIT.
025600     IF NOT NO-MORE-WKSCORE
025700         PERFORM 910-READ-WKCRIT THRU 910-EXIT.
025800 100-EXIT.
025900     EXIT.
026000
026100*** RULE R5 - SECURITY PENALTY, FINAL CAP
026200 300-CALC-FINAL-SCORE.
026300     MOVE "300-CALC-FINAL-SCORE" TO PARA-NAME.
026400     MOVE WSC-COMMIT-IMPACT TO RRS-COMMIT-IMPACT.
026500     MOVE WSC-SIZE-IMPACT   TO RRS-SIZE-IMPACT.
026600     MOVE WSC-TEST-IMPACT   TO RRS-TEST-IMPACT.
026700     MOVE WSC-TIME-IMPACT   TO RRS-TIME-IMPACT.
026800
026900     IF WCF-HAS-CRITICAL
027000         MOVE 0.200 TO RRS-SECURITY-PENALTY
027100     ELSE
027200         MOVE ZERO TO RRS-SECURITY-PENALTY.
027300
027400     COMPUTE WS-RAW-SCORE ROUNDED =
027500         RRS-COMMIT-IMPACT + RRS-SIZE-IMPACT +
027600         RRS-TEST-IMPACT   + RRS-TIME-IMPACT +
027700         RRS-SECURITY-PENALTY.
027800
027900     IF WS-RAW-SCORE > 1.000
028000         MOVE 1.000 TO WS-FINAL-SCORE
028100     ELSE
028200         MOVE WS-RAW-SCORE TO WS-FINAL-SCORE.
028300
028400     MOVE WS-FINAL-SCORE TO RRS-RISK-SCORE.
028500 300-EXIT.
028600     EXIT.
028700
028800*** RULE R6 - RISK LEVEL BANDING
028900 400-BAND-RISK-LEVEL.
029000     MOVE "400-BAND-RISK-LEVEL" TO PARA-NAME.
029100     IF RRS-RISK-SCORE < 0.300
029200         MOVE "LOW"      TO RRS-RISK-LEVEL
029300         ADD +1 TO COUNT-LOW
029400     ELSE
029500     IF RRS-RISK-SCORE < 0.500
029600         MOVE "MEDIUM"   TO RRS-RISK-LEVEL
029700         ADD +1 TO COUNT-MEDIUM
029800     ELSE
029900     IF RRS-RISK-SCORE < 0.800
030000         MOVE "HIGH"     TO RRS-RISK-LEVEL
030100         ADD +1 TO COUNT-HIGH
030200     ELSE
030300         MOVE "CRITICAL" TO RRS-RISK-LEVEL
030400         ADD +1 TO COUNT-CRITICAL.
030500 400-EXIT.
030600     EXIT.
030700
030800 500-WRITE-RISKRSLT.
030900     MOVE "500-WRITE-RISKRSLT" TO PARA-NAME.
031000     MOVE WSC-PR-ID TO RRS-PR-ID.
031100     WRITE RISK-RESULT-REC.
031200 500-EXIT.
031300     EXIT.
031400
031500 600-WRITE-DETAIL-LINE.
031600     MOVE "600-WRITE-DETAIL-LINE" TO PARA-NAME.
031700     IF WS-LINES-ON-PAGE > 54
031800         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
031900
032000     MOVE SPACES TO WS-DETAIL-REC.
032100     MOVE RRS-PR-ID      TO PR-ID-O.
032200     MOVE RRS-RISK-SCORE TO RISK-SCORE-O.
032300     MOVE RRS-RISK-LEVEL TO RISK-LEVEL-O.
032400     MOVE WCF-VULN-COUNT TO VULN-COUNT-O.
032500
032600     WRITE RPT-REC FROM WS-DETAIL-REC
032700         AFTER ADVANCING 1.
032800     ADD +1 TO WS-LINES-ON-PAGE.
032900 600-EXIT.
033000     EXIT.
033100
033200 700-WRITE-PAGE-HDR.
033300     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
033400     IF WS-PAGES > 1
033500         WRITE RPT-REC FROM WS-BLANK-LINE
033600             AFTER ADVANCING NEXT-PAGE
033700     ELSE
033800         WRITE RPT-REC FROM WS-BLANK-LINE
033900             AFTER ADVANCING 1.
034000
034100     MOVE WS-PAGES TO PAGE-NBR-O.
034200     WRITE RPT-REC FROM WS-HDR-REC
034300         AFTER ADVANCING 1.
034400     WRITE RPT-REC FROM WS-BLANK-LINE
034500         AFTER ADVANCING 1.
034600     WRITE RPT-REC FROM WS-COLM-HDR-REC
034700         AFTER ADVANCING 1.
034800
034900     ADD +1 TO WS-PAGES.
035000     MOVE ZERO TO WS-LINES-ON-PAGE.
035100 700-EXIT.
035200     EXIT.
035300
035400 710-WRITE-TOTALS.
035500     MOVE "710-WRITE-TOTALS" TO PARA-NAME.
035600     WRITE RPT-REC FROM WS-BLANK-LINE
035700         AFTER ADVANCING 2.
035800     WRITE RPT-REC FROM WS-TOTALS-HDR
035900         AFTER ADVANCING 1.
036000     WRITE RPT-REC FROM WS-BLANK-LINE
036100         AFTER ADVANCING 1.
036200
036300     MOVE PRS-PROCESSED TO TOT-PRS-O.
036400     WRITE RPT-REC FROM WS-TOTAL-PRS-REC
036500         AFTER ADVANCING 1.
036600
036700     MOVE TOTAL-VULNS TO TOT-VULN-O.
036800     WRITE RPT-REC FROM WS-TOTAL-VULN-REC
036900         AFTER ADVANCING 1.
037000
037100     MOVE "LOW RISK PRS...............:" TO TOT-LEVEL-LABEL-O.
037200     MOVE COUNT-LOW TO TOT-LEVEL-O.
037300     WRITE RPT-REC FROM WS-TOTAL-LEVEL-REC
037400         AFTER ADVANCING 1.
037500
037600     MOVE "MEDIUM RISK PRS.............:" TO TOT-LEVEL-LABEL-O.
037700     MOVE COUNT-MEDIUM TO TOT-LEVEL-O.
037800     WRITE RPT-REC FROM WS-TOTAL-LEVEL-REC
037900         AFTER ADVANCING 1.
038000
038100     MOVE "HIGH RISK PRS...............:" TO TOT-LEVEL-LABEL-O.
038200     MOVE COUNT-HIGH TO TOT-LEVEL-O.
038300     WRITE RPT-REC FROM WS-TOTAL-LEVEL-REC
038400         AFTER ADVANCING 1.
038500
038600     MOVE "CRITICAL RISK PRS...........:" TO TOT-LEVEL-LABEL-O.
038700     MOVE COUNT-CRITICAL TO TOT-LEVEL-O.
038800     WRITE RPT-REC FROM WS-TOTAL-LEVEL-REC
038900         AFTER ADVANCING 1.
039000 710-EXIT.
039100     EXIT.
039200
039300 800-CLOSE-FILES.
039400     MOVE "800-CLOSE-FILES" TO PARA-NAME.
039500     CLOSE WORK-SCORED-FILE, WORK-CRITFLAG-FILE,
039600           RISK-RESULT-FILE, ASSESSMENT-REPORT-FILE, SYSOUT.
039700 800-EXIT.
039800     EXIT.
039900
040000 900-READ-WKSCORE.
040100     MOVE "900-READ-WKSCORE" TO PARA-NAME.
040200     READ WORK-SCORED-FILE
040300         AT END
040400         MOVE "N" TO MORE-DATA-SW
040500         GO TO 900-EXIT
040600     END-READ.
040700 900-EXIT.
040800     EXIT.
040900
041000 910-READ-WKCRIT.
041100     MOVE "910-READ-WKCRIT" TO PARA-NAME.
041200     READ WORK-CRITFLAG-FILE
041300         AT END
041400         MOVE "UNEXPECTED END OF WKCRIT FILE" TO ABEND-REASON
041500         GO TO 1000-ABEND-RTN
041600     END-READ.
041700 910-EXIT.
041800     EXIT.
041900
042000 900-CLEANUP.
042100     MOVE "900-CLEANUP" TO PARA-NAME.
042200     PERFORM 710-WRITE-TOTALS THRU 710-EXIT.
042300     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
042400
042500     DISPLAY "** PRS PROCESSED **".
042600     DISPLAY PRS-PROCESSED.
042700     DISPLAY "** TOTAL VULNERABILITIES **".
042800     DISPLAY TOTAL-VULNS.
042900
043000     DISPLAY "******** NORMAL END OF JOB RKRESULT ********".
043100 900-EXIT.
043200     EXIT.
043300
043400 1000-ABEND-RTN.
043500     WRITE SYSOUT-REC FROM ABEND-REC.
043600     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
043700     DISPLAY "*** ABNORMAL END OF JOB-RKRESULT ***" UPON CONSOLE.
043800     DIVIDE ZERO-VAL INTO ONE-VAL.


000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RKVULSCN.
000300 AUTHOR. RHONDA F. MILLS.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/09/08.
000600 DATE-COMPILED. 04/09/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001200*          STEP 2 OF THE RISK-SCORER RUN.  SCANS EACH PR'S PATCH
001300*          CONTENT FOR HARD-CODED SECRETS, DANGEROUS CALLS AND
001700*          LEFTOVER DEBUG/TODO CODE, GROUPED BY PR-ID IN THE SAME
001900*          ORDER AS THE STEP 1 PR-METRICS FILE.  A CONTROL BREAK
002000*          ON PR-ID WRITES ONE WORK-CRITFLAG RECORD PER PR FOR
002200*          RKRESULT TO APPLY THE SECURITY PENALTY.  LINES STARTING
002400*          WITH A HYPHEN ARE PATCH REMOVALS AND ARE NOT SCANNED.
002700******************************************************************
002800
002900         INPUT FILE              -   CRB.CHGLINE
003000
003100         OUTPUT FILE PRODUCED    -   CRB.VULNREC
003200
003300         OUTPUT FILE PRODUCED    -   CRB.WKCRIT
003400
003500         DUMP FILE               -   SYSOUT
003600
003700******************************************************************
003800*=================================================================
003900* MAINTENANCE LOG
004000*=================================================================
004100* 04/09/08  RFM  ORIGINAL PROGRAM - RULES FROM A VALUE TABLE      040908
004400* 05/02/08  RFM  ADDED S3 (PASSWORD), TOO IRREGULAR FOR TABLE     050208
004700* 11/06/08  RFM  CALLS STRLTH, LATER RENAMED STRLEN               110608
005000* 09/22/09  JS   NO CHANGE FOR CR-1140, DOES NOT TOUCH THE SCANNER092209
005200* 02/03/11  RFM  Y2K-STYLE DATE REVIEW - NO CHANGE REQUIRED       020311
005310* 06/18/09  RFM  ADDED UPSI-0 DEBUG-TRACE SWITCH AND REDEFINES    061809
005340* 06/09/14  JS   S1 NOW VALIDATES =/QUOTE SHAPE LIKE S3, CR-1822  060914
005420*-----------------------------------------------------------------
005500*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
005910 SPECIAL-NAMES.
005920     UPSI-0 ON STATUS IS DEBUG-TRACE-ON
005930            OFF STATUS IS DEBUG-TRACE-OFF.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300     ASSIGN TO UT-S-SYSOUT
006400       ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT CHANGE-CONTENT-FILE
006700     ASSIGN TO UT-S-CHGLINE
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS IFCODE.
007000
007100     SELECT VULNERABILITY-FILE
007200     ASSIGN TO UT-S-VULNREC
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600     SELECT WORK-CRITFLAG-FILE
007700     ASSIGN TO UT-S-WKCRIT
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS WFCODE.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SYSOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 80 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SYSOUT-REC.
008900 01  SYSOUT-REC  PIC X(80).
009000
009100****** ONE RECORD PER PATCH LINE, GROUPED BY PR-ID LIKE STEP 1
009300 FD  CHANGE-CONTENT-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 173 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS CHANGE-CONTENT-REC.
009900 COPY CHGLINE.
010000
010100****** ONE RECORD PER FINDING - PASSED TO RKRESULT
010300 FD  VULNERABILITY-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 121 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS VULN-REC.
010900 COPY VULNREC.
011000
011100****** ONE RECORD PER PR - CRITICAL-FLAG AND VULN COUNT TO RKRESULT
011300 FD  WORK-CRITFLAG-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 20 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS WORK-CRITFLAG-REC.
011900 COPY WKCRIT.
012000
012100 WORKING-STORAGE SECTION.
012200 01  FILE-STATUS-CODES.
012300     05  IFCODE                  PIC X(2).
012400         88  CODE-READ              VALUE SPACES.
012500         88  NO-MORE-DATA           VALUE "10".
012600     05  OFCODE                  PIC X(2).
012700         88  CODE-WRITE             VALUE SPACES.
012800     05  WFCODE                  PIC X(2).
012900         88  CODE-WORK-WRITE        VALUE SPACES.
012910 01  FILE-STATUS-CODES-ALT REDEFINES FILE-STATUS-CODES.
012920     05  FSC-CODES-COMBINED      PIC X(06).
013000
013100*    PATTERN-TABLE - FIXED TRIGGERS FOR RULES S2,S4-S9 (S1/S3
013200*    ARE IRREGULAR SHAPES, HANDLED IN THEIR OWN PARAGRAPHS)
013800 01  PATTERN-TABLE-VALUES.
013900     05  FILLER  PIC X(100) VALUE
014000         "-----BEGIN PRIVATE KEY-----   27Secret    CRITICALPriv
014100-        "ate Key found                                 ".
014200     05  FILLER  PIC X(100) VALUE
014300         "EVAL(                         05Security  HIGH    Use
014400-        " of eval() detected                            ".
014500     05  FILLER  PIC X(100) VALUE
014600         "EXEC(                         05Security  HIGH    Use
014700-        " of exec() detected                            ".
014800     05  FILLER  PIC X(100) VALUE
014900         "TODO:                         05Quality   LOW     TOD
015000-        "O comment found                                ".
015100     05  FILLER  PIC X(100) VALUE
015200         "FIXME:                        06Quality   MEDIUM  FIX
015300-        "ME comment found                               ".
015400     05  FILLER  PIC X(100) VALUE
015500         "CONSOLE.LOG(                  12Quality   LOW     Con
015600-        "sole log left in code                          ".
015700     05  FILLER  PIC X(100) VALUE
015800         "PRINT(                        06Quality   LOW     Pri
015900-        "nt statement left in code                      ".
016000
016100 01  PATTERN-TABLE REDEFINES PATTERN-TABLE-VALUES.
016200     05  PATTERN-ROW OCCURS 7 TIMES INDEXED BY PATTERN-IDX.
016300         10  PT-TRIGGER-TEXT         PIC X(30).
016400         10  PT-TRIGGER-LTH          PIC 9(02).
016500         10  PT-VULN-TYPE            PIC X(10).
016600         10  PT-SEVERITY             PIC X(08).
016700         10  PT-DESCRIPTION          PIC X(50).
016800
016900 01  WS-SCAN-FIELDS.
017000     05  WS-LINE-UPPER               PIC X(120).
017010     05  WLU-CHAR REDEFINES WS-LINE-UPPER
017020                                     PIC X OCCURS 120 TIMES.
017100     05  WS-LINE-LTH                 PIC S9(4) COMP.
017200     05  FOUND-POS                   PIC S9(4) COMP.
017300     05  CAND-POS                    PIC S9(4) COMP.
017400     05  AWS-POS                     PIC S9(4) COMP.
017500     05  AKIA-POS                    PIC S9(4) COMP.
017600     05  AKIA-CHECK-POS              PIC S9(4) COMP.
017610     05  AWS-SCAN-POS                PIC S9(4) COMP.
017620     05  AWS-CLOSE-POS               PIC S9(4) COMP.
017630     05  AWS-QUOTE-CHAR              PIC X(01).
017640     05  AWS-QUOTE-OK-SW             PIC X(01).
017650         88  AWS-QUOTE-OK               VALUE "Y".
017700     05  ALNUM-CHECKED               PIC S9(4) COMP.
017800     05  ALNUM-OK-SW                 PIC X(01).
017900         88  ALNUM-ALL-OK               VALUE "Y".
018000     05  PW-POS                      PIC S9(4) COMP.
018100     05  PW-SCAN-POS                 PIC S9(4) COMP.
018200     05  PW-VALUE-LTH                PIC S9(4) COMP.
018300     05  PW-QUOTE-CHAR               PIC X(01).
018400     05  PW-FOUND-SW                 PIC X(01).
018500         88  PW-VALUE-FOUND             VALUE "Y".
018600     05  WS-LINE-TAG-LTH             PIC S9(4) COMP.
018700
018800 01  WS-FINDING-HOLD-AREA.
018900     05  WS-FINDING-TYPE             PIC X(10).
019000     05  WS-FINDING-SEVERITY         PIC X(08).
019100     05  WS-FINDING-DESCRIPTION      PIC X(50).
019200
019300 01  VULN-FIND-WORK.
019400     05  VF-TRIGGER-TEXT             PIC X(30).
019500     05  VF-TRIGGER-LTH              PIC S9(4) COMP.
019600
019700 01  WS-CONTROL-BREAK-FIELDS.
019800     05  WS-HOLD-PR-ID               PIC X(08) VALUE SPACES.
019900     05  WS-CRIT-FOUND-SW            PIC X(01) VALUE "N".
020000         88  WS-CRIT-FOUND-THIS-PR      VALUE "Y".
020100     05  WS-VULN-COUNT-THIS-PR       PIC S9(5) COMP VALUE ZERO.
020200
020300 01  COUNTERS-AND-ACCUMULATORS.
020400     05  RECORDS-READ                PIC S9(7) COMP.
020500     05  LINES-SCANNED               PIC S9(7) COMP.
020600     05  VULNS-WRITTEN               PIC S9(7) COMP.
020700     05  PRS-SUMMARIZED              PIC S9(7) COMP.
020800
020900 01  FLAGS-AND-SWITCHES.
021000     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
021100         88  NO-MORE-CHANGE-LINES       VALUE "N".
021200     05  FIRST-RECORD-SW             PIC X(01) VALUE "Y".
021300         88  FIRST-RECORD-OF-RUN        VALUE "Y".
021400
021500 COPY ABENDREC.
021600
021700 LINKAGE SECTION.
021800
021900 PROCEDURE DIVISION.
022000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022100     PERFORM 100-MAINLINE THRU 100-EXIT
022200             UNTIL NO-MORE-CHANGE-LINES.
022300     PERFORM 900-CLEANUP THRU 900-EXIT.
022400     MOVE ZERO TO RETURN-CODE.
022500     GOBACK.
022600
022700 000-HOUSEKEEPING.
022800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022900     DISPLAY "******** BEGIN JOB RKVULSCN ********".
023000     OPEN INPUT CHANGE-CONTENT-FILE.
023100     OPEN OUTPUT VULNERABILITY-FILE, WORK-CRITFLAG-FILE, SYSOUT.
023200
023300     INITIALIZE COUNTERS-AND-ACCUMULATORS.
023400     PERFORM 900-READ-CHGLINE THRU 900-EXIT.
023500     IF NO-MORE-CHANGE-LINES
023600         MOVE "EMPTY CHANGE-CONTENT INPUT FILE" TO ABEND-REASON
023700         GO TO 1000-ABEND-RTN.
023800
023900     MOVE CCR-PR-ID TO WS-HOLD-PR-ID.
024000 000-EXIT.
024100     EXIT.
024200
024300 100-MAINLINE.
024400     MOVE "100-MAINLINE" TO PARA-NAME.
024500
024600     IF CCR-PR-ID NOT EQUAL TO WS-HOLD-PR-ID
024700         PERFORM 800-WRITE-WKCRIT THRU 800-EXIT
024800         MOVE CCR-PR-ID TO WS-HOLD-PR-ID.
024900
025000     IF CCR-LINE-TEXT(1:1) NOT EQUAL TO "-"
025100         PERFORM 200-SCAN-LINE THRU 200-EXIT.
025200
025300     ADD +1 TO LINES-SCANNED.
025400     PERFORM 900-READ-CHGLINE THRU 900-EXIT.
025500 100-EXIT.
025600     EXIT.
025700
025800 200-SCAN-LINE.
025900     MOVE "200-SCAN-LINE" TO PARA-NAME.
026000     MOVE CCR-LINE-TEXT TO WS-LINE-UPPER.
026100     INSPECT WS-LINE-UPPER
026200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
026300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026400
026500     MOVE ZERO TO WS-LINE-TAG-LTH.
026600     CALL 'STRLEN' USING CCR-LINE-TEXT, WS-LINE-TAG-LTH.
026700
026800     PERFORM 310-CHECK-AWS-KEY    THRU 310-EXIT.
026900     PERFORM 320-CHECK-PASSWORD   THRU 320-EXIT.
027000
027100     PERFORM 330-CHECK-TABLE-RULES THRU 330-EXIT
027200             VARYING PATTERN-IDX FROM 1 BY 1
027300             UNTIL PATTERN-IDX > 7.
027400 200-EXIT.
027500     EXIT.
027600
027700*** RULE S1 - AWS_ACCESS_KEY_ID = "AKIA" + 16 UPPER/ALNUM CHARS
027800 310-CHECK-AWS-KEY.
027900     MOVE "310-CHECK-AWS-KEY" TO PARA-NAME.
028000     MOVE ZERO TO AWS-POS, AKIA-POS, AWS-SCAN-POS, AWS-CLOSE-POS.
028010     MOVE SPACE TO AWS-QUOTE-CHAR.
028100     MOVE "AWS_ACCESS_KEY_ID" TO VF-TRIGGER-TEXT.
028200     MOVE 17 TO VF-TRIGGER-LTH.
028300     MOVE 1  TO CAND-POS.
028400     PERFORM 400-FIND-SUBSTR THRU 400-EXIT.
028500     MOVE FOUND-POS TO AWS-POS.
028600     IF AWS-POS = ZERO
028700         GO TO 310-EXIT.
028800
028810     COMPUTE AWS-SCAN-POS = AWS-POS + 17.
028820     PERFORM 312-SKIP-AWS-SPACES THRU 312-EXIT.
028830     IF AWS-SCAN-POS > WS-LINE-TAG-LTH
028840         GO TO 310-EXIT.
028850     IF WS-LINE-UPPER(AWS-SCAN-POS:1) NOT EQUAL TO "="
028860         GO TO 310-EXIT.
028870
028880     ADD 1 TO AWS-SCAN-POS.
028890     PERFORM 312-SKIP-AWS-SPACES THRU 312-EXIT.
028900     IF AWS-SCAN-POS > WS-LINE-TAG-LTH
028910         GO TO 310-EXIT.
028920
028930     IF WS-LINE-UPPER(AWS-SCAN-POS:1) EQUAL TO QUOTE
028940       OR WS-LINE-UPPER(AWS-SCAN-POS:1) EQUAL TO "'"
028950         MOVE WS-LINE-UPPER(AWS-SCAN-POS:1) TO AWS-QUOTE-CHAR
028960         ADD 1 TO AWS-SCAN-POS.
028970
029000     MOVE AWS-SCAN-POS TO AKIA-POS.
029100     IF AKIA-POS + 19 > 120
029110         GO TO 310-EXIT.
029200     IF AKIA-POS + 19 > WS-LINE-TAG-LTH
029300         GO TO 310-EXIT.
029400     IF WS-LINE-UPPER(AKIA-POS:4) NOT EQUAL TO "AKIA"
029500         GO TO 310-EXIT.
029600
029700     MOVE "Y" TO AWS-QUOTE-OK-SW.
029710     IF AWS-QUOTE-CHAR NOT EQUAL TO SPACE
029720         PERFORM 311-CHECK-AWS-QUOTE THRU 311-EXIT.
029730     IF NOT AWS-QUOTE-OK
029740         GO TO 310-EXIT.
029900
030000     MOVE "Y" TO ALNUM-OK-SW.
030100     PERFORM 315-CHECK-ALNUM-CHAR THRU 315-EXIT
030200             VARYING ALNUM-CHECKED FROM 1 BY 1
030300             UNTIL ALNUM-CHECKED > 16
030400                OR NOT ALNUM-ALL-OK.
030500     IF NOT ALNUM-ALL-OK
030600         GO TO 310-EXIT.
030700
030800     MOVE "Secret"   TO WS-FINDING-TYPE.
030900     MOVE "CRITICAL" TO WS-FINDING-SEVERITY.
031000     MOVE "Potential AWS Access Key ID" TO WS-FINDING-DESCRIPTION.
031100     PERFORM 700-WRITE-VULN THRU 700-EXIT.
031200 310-EXIT.
031300     EXIT.
031310
031311 311-CHECK-AWS-QUOTE.
031312     MOVE "311-CHECK-AWS-QUOTE" TO PARA-NAME.
031313     COMPUTE AWS-CLOSE-POS = AKIA-POS + 20.
031314     IF AWS-CLOSE-POS > WS-LINE-TAG-LTH
031315         MOVE "N" TO AWS-QUOTE-OK-SW
031316         GO TO 311-EXIT.
031317     IF WS-LINE-UPPER(AWS-CLOSE-POS:1) NOT EQUAL TO AWS-QUOTE-CHAR
031318         MOVE "N" TO AWS-QUOTE-OK-SW.
031319 311-EXIT.
031320     EXIT.
031321
031325 312-SKIP-AWS-SPACES.
031330     MOVE "312-SKIP-AWS-SPACES" TO PARA-NAME.
031340     PERFORM 313-BUMP-PAST-AWS-SPACE THRU 313-EXIT
031350             UNTIL AWS-SCAN-POS > WS-LINE-TAG-LTH
031360                OR WS-LINE-UPPER(AWS-SCAN-POS:1) NOT EQUAL TO
031370                   SPACE.
031380 312-EXIT.
031390     EXIT.
031400
031410 313-BUMP-PAST-AWS-SPACE.
031420     ADD 1 TO AWS-SCAN-POS.
031430 313-EXIT.
031440     EXIT.
031450
031500 315-CHECK-ALNUM-CHAR.
031600     MOVE "315-CHECK-ALNUM-CHAR" TO PARA-NAME.
031700     COMPUTE AKIA-CHECK-POS = AKIA-POS + 3 + ALNUM-CHECKED.
031800     IF WS-LINE-UPPER(AKIA-CHECK-POS:1) IS NOT NUMERIC
031900       AND (WS-LINE-UPPER(AKIA-CHECK-POS:1) < "A"
032000         OR WS-LINE-UPPER(AKIA-CHECK-POS:1) > "Z")
032100         MOVE "N" TO ALNUM-OK-SW.
032200 315-EXIT.
032300     EXIT.
032400
032500*** RULE S3 - PASSWORD = "<3+ CHARS, NO EMBEDDED QUOTE>"
032600 320-CHECK-PASSWORD.
032700     MOVE "320-CHECK-PASSWORD" TO PARA-NAME.
032800     MOVE ZERO TO PW-POS.
032900     MOVE "PASSWORD" TO VF-TRIGGER-TEXT.
033000     MOVE 8 TO VF-TRIGGER-LTH.
033100     MOVE 1 TO CAND-POS.
033200     PERFORM 400-FIND-SUBSTR THRU 400-EXIT.
033300     MOVE FOUND-POS TO PW-POS.
033400     IF PW-POS = ZERO
033500         GO TO 320-EXIT.
033600
033700     COMPUTE PW-SCAN-POS = PW-POS + 8.
033800     PERFORM 322-SKIP-SPACES THRU 322-EXIT.
033900
034000     IF PW-SCAN-POS > WS-LINE-TAG-LTH
034100         GO TO 320-EXIT.
034200     IF WS-LINE-UPPER(PW-SCAN-POS:1) NOT EQUAL TO "="
034300         GO TO 320-EXIT.
034400
034500     ADD 1 TO PW-SCAN-POS.
034600     PERFORM 322-SKIP-SPACES THRU 322-EXIT.
034700
034800     IF PW-SCAN-POS > WS-LINE-TAG-LTH
034900         GO TO 320-EXIT.
035000     IF WS-LINE-UPPER(PW-SCAN-POS:1) NOT EQUAL TO QUOTE
035100       AND WS-LINE-UPPER(PW-SCAN-POS:1) NOT EQUAL TO "'"
035200         GO TO 320-EXIT.
035300
035400     MOVE WS-LINE-UPPER(PW-SCAN-POS:1) TO PW-QUOTE-CHAR.
035500     ADD 1 TO PW-SCAN-POS.
035600     MOVE ZERO TO PW-VALUE-LTH.
035700     MOVE "N" TO PW-FOUND-SW.
035800     PERFORM 324-SCAN-PASSWORD-VALUE THRU 324-EXIT
035900             UNTIL PW-SCAN-POS > WS-LINE-TAG-LTH
036000                OR PW-FOUND-SW = "Y"
036100                OR PW-FOUND-SW = "X".
036200
036300     IF PW-FOUND-SW = "Y" AND PW-VALUE-LTH >= 3
036400         MOVE "Secret" TO WS-FINDING-TYPE
036500         MOVE "HIGH"   TO WS-FINDING-SEVERITY
036600         MOVE "Potential hardcoded password"
036700                            TO WS-FINDING-DESCRIPTION
036800         PERFORM 700-WRITE-VULN THRU 700-EXIT.
036900 320-EXIT.
037000     EXIT.
037100
037200 322-SKIP-SPACES.
037300     MOVE "322-SKIP-SPACES" TO PARA-NAME.
037400     PERFORM 323-BUMP-PAST-SPACE THRU 323-EXIT
037500             UNTIL PW-SCAN-POS > WS-LINE-TAG-LTH
037600                OR WS-LINE-UPPER(PW-SCAN-POS:1) NOT EQUAL TO
037700                   SPACE.
037800 322-EXIT.
037900     EXIT.
038000
038100 323-BUMP-PAST-SPACE.
038200     ADD 1 TO PW-SCAN-POS.
038300 323-EXIT.
038400     EXIT.
038500
038600 324-SCAN-PASSWORD-VALUE.
038700     MOVE "324-SCAN-PASSWORD-VALUE" TO PARA-NAME.
038800     IF WS-LINE-UPPER(PW-SCAN-POS:1) = PW-QUOTE-CHAR
038900         MOVE "Y" TO PW-FOUND-SW
039000     ELSE
039100         ADD 1 TO PW-VALUE-LTH
039200         ADD 1 TO PW-SCAN-POS.
039300 324-EXIT.
039400     EXIT.
039500
039600*** RULES S2,S4-S9 - FIXED TRIGGER TEXT, TABLE DRIVEN
039700 330-CHECK-TABLE-RULES.
039800     MOVE "330-CHECK-TABLE-RULES" TO PARA-NAME.
039900     MOVE PT-TRIGGER-TEXT(PATTERN-IDX) TO VF-TRIGGER-TEXT.
040000     MOVE PT-TRIGGER-LTH(PATTERN-IDX)  TO VF-TRIGGER-LTH.
040100     MOVE 1 TO CAND-POS.
040200     PERFORM 400-FIND-SUBSTR THRU 400-EXIT.
040300
040400     IF FOUND-POS NOT EQUAL TO ZERO
040500         MOVE PT-VULN-TYPE(PATTERN-IDX)   TO WS-FINDING-TYPE
040600         MOVE PT-SEVERITY(PATTERN-IDX)    TO WS-FINDING-SEVERITY
040700         MOVE PT-DESCRIPTION(PATTERN-IDX) TO WS-FINDING-DESCRIPTION
040800         PERFORM 700-WRITE-VULN THRU 700-EXIT.
040900 330-EXIT.
041000     EXIT.
041100
041200*** GENERIC CASE-FOLDED SUBSTRING SEARCH, RETURNS FOUND-POS/ZERO
041400 400-FIND-SUBSTR.
041500     MOVE "400-FIND-SUBSTR" TO PARA-NAME.
041600     MOVE ZERO TO FOUND-POS.
041700     PERFORM 410-TEST-ONE-POSITION THRU 410-EXIT
041800             VARYING CAND-POS FROM CAND-POS BY 1
041900             UNTIL CAND-POS > (121 - VF-TRIGGER-LTH)
042000                OR FOUND-POS NOT EQUAL TO ZERO.
042100 400-EXIT.
042200     EXIT.
042300
042400 410-TEST-ONE-POSITION.
042500     IF WS-LINE-UPPER(CAND-POS:VF-TRIGGER-LTH) =
042600        VF-TRIGGER-TEXT(1:VF-TRIGGER-LTH)
042700         MOVE CAND-POS TO FOUND-POS.
042800 410-EXIT.
042900     EXIT.
043000
043100 700-WRITE-VULN.
043200     MOVE "700-WRITE-VULN" TO PARA-NAME.
043300     INITIALIZE VULN-REC.
043400     MOVE CCR-PR-ID        TO VLN-PR-ID.
043500     MOVE CCR-FILE-NAME    TO VLN-FILE-NAME.
043600     MOVE CCR-LINE-NUMBER  TO VLN-LINE-NUMBER.
043700     MOVE WS-FINDING-TYPE        TO VLN-VULN-TYPE.
043800     MOVE WS-FINDING-SEVERITY    TO VLN-SEVERITY.
043900     MOVE WS-FINDING-DESCRIPTION TO VLN-DESCRIPTION.
044000
044100     WRITE VULN-REC.
044200     ADD +1 TO VULNS-WRITTEN.
044300     ADD +1 TO WS-VULN-COUNT-THIS-PR.
044400     IF WS-FINDING-SEVERITY = "CRITICAL"
044500         MOVE "Y" TO WS-CRIT-FOUND-SW.
044600 700-EXIT.
044700     EXIT.
044800
044900 800-WRITE-WKCRIT.
045000     MOVE "800-WRITE-WKCRIT" TO PARA-NAME.
045100     INITIALIZE WORK-CRITFLAG-REC.
045200     MOVE WS-HOLD-PR-ID           TO WCF-PR-ID.
045300     MOVE WS-CRIT-FOUND-SW        TO WCF-CRITICAL-FOUND.
045400     MOVE WS-VULN-COUNT-THIS-PR   TO WCF-VULN-COUNT.
045500
045600     WRITE WORK-CRITFLAG-REC.
045700     ADD +1 TO PRS-SUMMARIZED.
045800
045900     MOVE "N" TO WS-CRIT-FOUND-SW.
046000     MOVE ZERO TO WS-VULN-COUNT-THIS-PR.
046100 800-EXIT.
046200     EXIT.
046300
046400 900-READ-CHGLINE.
046500     MOVE "900-READ-CHGLINE" TO PARA-NAME.
046600     READ CHANGE-CONTENT-FILE
046700         AT END
046800         MOVE "N" TO MORE-DATA-SW
046900         PERFORM 800-WRITE-WKCRIT THRU 800-EXIT
047000         GO TO 900-EXIT
047100     END-READ.
047200
047300     ADD +1 TO RECORDS-READ.
047400 900-EXIT.
047500     EXIT.
047600
047700 700-CLOSE-FILES.
047800     MOVE "700-CLOSE-FILES" TO PARA-NAME.
047900     CLOSE CHANGE-CONTENT-FILE, VULNERABILITY-FILE,
048000           WORK-CRITFLAG-FILE, SYSOUT.
048100 700-EXIT.
048200     EXIT.
048300
048400 900-CLEANUP.
048500     MOVE "900-CLEANUP" TO PARA-NAME.
048600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
048700
048800     DISPLAY "** CHANGE-CONTENT RECORDS READ **".
048900     DISPLAY RECORDS-READ.
049000     DISPLAY "** VULNERABILITY RECORDS WRITTEN **".
049100     DISPLAY VULNS-WRITTEN.
049200     DISPLAY "** PRS SUMMARIZED TO WKCRIT **".
049300     DISPLAY PRS-SUMMARIZED.
049400
049500     DISPLAY "******** NORMAL END OF JOB RKVULSCN ********".
049600 900-EXIT.
049700     EXIT.
049800
049900 1000-ABEND-RTN.
050000     WRITE SYSOUT-REC FROM ABEND-REC.
050100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
050200     DISPLAY "*** ABNORMAL END OF JOB-RKVULSCN ***" UPON CONSOLE.
050300     DIVIDE ZERO-VAL INTO ONE-VAL.


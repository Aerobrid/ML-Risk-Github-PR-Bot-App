000100******************************************************************
000200*    COPYBOOK      ABENDREC
000300*    DESCRIPTION -  GENERIC ABEND MESSAGE AREA, WRITTEN TO SYSOUT
000400*                   AND THEN USED TO DRIVE A ZERO-DIVIDE ABEND SO
000500*                   THE OPERATOR GETS A DUMP WITH THE REASON AND
000600*                   THE OUT-OF-BALANCE VALUES IN IT.  COMMON TO
000700*                   ALL JOBS IN THE CHANGE-RISK BATCH SUITE.
000800******************************************************************
000900* MAINTENANCE LOG
001000*-----------------------------------------------------------------
001100* 03/11/08  JS   ORIGINAL COPYBOOK, CARRIED FORWARD FROM THE
001200*                DAILY-CHARGES SUITE COPYLIB
001300*-----------------------------------------------------------------
001400 01  ABEND-REC.
001500     05  ABEND-REASON           PIC X(40).
001600     05  FILLER                 PIC X(02) VALUE SPACES.
001700     05  ACTUAL-VAL             PIC X(10).
001800     05  FILLER                 PIC X(02) VALUE SPACES.
001900     05  EXPECTED-VAL           PIC X(10).
002000     05  FILLER                 PIC X(02) VALUE SPACES.
002100     05  PARA-NAME              PIC X(30).
002110*-----------------------------------------------------------------
002120* 09/22/09  RFM  ADDED NUMERIC VIEW OF ACTUAL/EXPECTED - THE
002130*                CONTROL BOARD REPORT ABENDS WANT THE VARIANCE
002140*                AS A SIGNED NUMBER, NOT THE RAW DISPLAY TEXT
002150*-----------------------------------------------------------------
002160 01  ABEND-REC-NUMERIC REDEFINES ABEND-REC.
002170     05  FILLER                 PIC X(42).
002180     05  ACTUAL-VAL-N           PIC 9(10).
002190     05  FILLER                 PIC X(02).
002200     05  EXPECTED-VAL-N         PIC 9(10).
002210     05  FILLER                 PIC X(32).
002220
002300 77  ZERO-VAL                   PIC S9(1) VALUE ZERO.
002400 77  ONE-VAL                    PIC S9(1) VALUE 1.

000100******************************************************************
000200*    COPYBOOK      WKTAG
000300*    DESCRIPTION -  INTERIM WORK FILE PASSED FROM PRHSTTAG TO
000400*                   PRHSTLBL.  ONE RECORD PER HISTORY-IN RECORD,
000500*                   IN ORIGINAL MERGE-TIMESTAMP ORDER, CARRYING
000600*                   THE FIELDS PASS 3 NEEDS PLUS THE WAS-REVERTED
000700*                   AND HAD-FOLLOWUP-FIX FLAGS SET BY PASSES 1-2.
000800******************************************************************
000900* MAINTENANCE LOG
001000*-----------------------------------------------------------------
001100* 05/07/09  RFM  ORIGINAL COPYBOOK FOR HISTORY-LABELER SUITE
001200*-----------------------------------------------------------------
001300 01  WORK-TAGGED-REC.
001400     05  WTG-PR-NUMBER          PIC 9(06).
001500     05  WTG-COMMIT-COUNT       PIC 9(04).
001600     05  WTG-LINES-ADDED        PIC 9(06).
001700     05  WTG-LINES-DELETED      PIC 9(06).
001800     05  WTG-HOUR-OF-DAY        PIC 99.
001900     05  WTG-DAY-OF-WEEK        PIC 9.
002000     05  WTG-CRITICAL-FILES     PIC 99.
002100     05  WTG-URGENT-FLAG        PIC X.
002200         88  WTG-IS-URGENT         VALUE "Y".
002300     05  WTG-WAS-REVERTED       PIC X.
002400         88  WTG-IS-REVERTED       VALUE "Y".
002500     05  WTG-HAD-FOLLOWUP-FIX   PIC X.
002600         88  WTG-HAS-FOLLOWUP      VALUE "Y".
002700     05  FILLER                 PIC X(10).
002710*-----------------------------------------------------------------
002720* 06/18/09  RFM  ADDED DIGIT VIEW OF CRITICAL-FILES FOR THE H9
002730*                BONUS TRACE DUMP IN THE LABELING RUN
002740*-----------------------------------------------------------------
002750 01  WORK-TAGGED-ALT REDEFINES WORK-TAGGED-REC.
002760     05  FILLER                      PIC X(25).
002770     05  WTG-CRITICAL-FILES-DIGITS   PIC 9 OCCURS 2 TIMES.
002780     05  FILLER                      PIC X(13).

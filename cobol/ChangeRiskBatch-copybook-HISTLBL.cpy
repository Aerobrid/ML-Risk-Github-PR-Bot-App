000100******************************************************************
000200*    COPYBOOK      HISTLBL
000300*    DESCRIPTION -  RECORD LAYOUT FOR THE HISTORY-LABELED OUTPUT
000400*                   FILE WRITTEN BY PRHSTLBL.  ONE RECORD PER
000500*                   HISTORY-IN RECORD, CARRYING THE HEURISTIC
000600*                   RISK LABEL.
000700******************************************************************
000800* MAINTENANCE LOG
000900*-----------------------------------------------------------------
001000* 05/07/09  RFM  ORIGINAL COPYBOOK FOR HISTORY-LABELER SUITE
001100*-----------------------------------------------------------------
001200 01  HISTORY-LABELED-REC.
001300     05  HLB-PR-NUMBER          PIC 9(06).
001400     05  HLB-LINES-CHANGED      PIC 9(06).
001500     05  HLB-RISK-SCORE         PIC 9V9(03).
001600     05  HLB-WAS-REVERTED       PIC X.
001700     05  HLB-HAD-FOLLOWUP-FIX   PIC X.
001800     05  FILLER                 PIC X(04).
001810*-----------------------------------------------------------------
001820* 06/18/09  RFM  ADDED WHOLE/FRACTION SPLIT OF RISK-SCORE TO
001830*                MATCH THE DUMP FORMAT USED ON THE SCORER SIDE
001840*-----------------------------------------------------------------
001850 01  HISTORY-LABELED-ALT REDEFINES HISTORY-LABELED-REC.
001860     05  FILLER                 PIC X(12).
001870     05  HLB-SCORE-WHOLE        PIC 9.
001880     05  HLB-SCORE-FRAC         PIC 9(03).
001890     05  FILLER                 PIC X(06).

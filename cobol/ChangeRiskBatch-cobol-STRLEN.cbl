000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STRLEN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/18/08.
000700 DATE-COMPILED. 03/18/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900
002300*=================================================================
002400* MAINTENANCE LOG
002500*=================================================================
002600* 03/18/08  JS   ORIGINAL PROGRAM, FROM COMMENT-LENGTH ROUTINE    031808
002700* 11/06/08  RFM  RESIZED LINKAGE TO 120 BYTES, ADDED REDEFINES    110608
002800* 02/14/11  JS   DROPPED FUNCTION REVERSE/LENGTH PER DP MEMO 11-03021411
003400*-----------------------------------------------------------------
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
003910 SPECIAL-NAMES.
003920     UPSI-0 ON STATUS IS DEBUG-TRACE-ON
003930            OFF STATUS IS DEBUG-TRACE-OFF.
004000 INPUT-OUTPUT SECTION.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600 01  MISC-FIELDS.
004700     05  SCAN-POS                    PIC S9(4) COMP.
004710 01  MISC-FIELDS-ALT REDEFINES MISC-FIELDS.
004720     05  SCAN-POS-DUMP               PIC XX.
004800
004900 LINKAGE SECTION.
005000 01  LINE-TEXT-IN                    PIC X(120).
005010 01  LINE-TEXT-CHARS REDEFINES LINE-TEXT-IN.
005020     05  LTC-CHAR                    PIC X OCCURS 120 TIMES.
005030 01  LINE-TEXT-HALVES REDEFINES LINE-TEXT-IN.
005040     05  LINE-TEXT-LEFT              PIC X(60).
005050     05  LINE-TEXT-RIGHT             PIC X(60).
005100 01  RETURN-LTH                      PIC S9(4) COMP.
005200
005300 PROCEDURE DIVISION USING LINE-TEXT-IN, RETURN-LTH.
005400     MOVE 120 TO SCAN-POS.
005500     PERFORM 100-BACK-UP-OVER-SPACES THRU 100-EXIT
005600             UNTIL SCAN-POS = 0
005700                OR LTC-CHAR(SCAN-POS) NOT = SPACE.
005800
005900     ADD SCAN-POS TO RETURN-LTH.
006000     GOBACK.
006100
006200 100-BACK-UP-OVER-SPACES.
006300     SUBTRACT 1 FROM SCAN-POS.
006400 100-EXIT.
006500     EXIT.


000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PRHSTLBL.
000300 AUTHOR. RHONDA F. MILLS.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/08/09.
000600 DATE-COMPILED. 05/08/09.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.  STEP 2 (FINAL) OF THE HISTORY-LABELER RUN.  SCORES
001200*          EACH WORK-TAGGED RECORD PER RULES H1-H10, WRITES THE
001900*          HISTORY-LABELED FILE FOR THE TRAINING JOB, AND PRINTS
002000*          THE COLLECTION SUMMARY REPORT (RISK-BAND DISTRIBUTION,
002100*          RUN AVERAGES).
002300******************************************************************
002400
002500         INPUT FILE              -   CRB.WKTAG
002600
002700         OUTPUT FILE PRODUCED    -   CRB.HISTLBL
002800
002900         OUTPUT FILE PRODUCED    -   CRB.HISTSUMM (PRINT)
003000
003100         DUMP FILE               -   SYSOUT
003200
003300******************************************************************
003400*=================================================================
003500* MAINTENANCE LOG
003600*=================================================================
003700* 05/08/09  RFM  ORIGINAL PROGRAM FOR THE HISTORY-LABELER SUITE   050809
003800* 06/18/09  RFM  ADDED H9 CRITICAL-FILES BONUS PER CR-1140        061809
004200* 02/03/11  JS   Y2K-STYLE DATE REVIEW - NO CHANGE REQUIRED       020311
004410* 09/22/09  RFM  ADDED DIGIT/CHAR-TABLE REDEFINES FOR SCORE TRACE 090909
004500*-----------------------------------------------------------------
004600*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS NEXT-PAGE.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SYSOUT
005600     ASSIGN TO UT-S-SYSOUT
005700       ORGANIZATION IS SEQUENTIAL.
005800
005900     SELECT WORK-TAGGED-FILE
006000     ASSIGN TO UT-S-WKTAG
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS IFCODE.
006300
006400     SELECT HISTORY-LABELED-FILE
006500     ASSIGN TO UT-S-HISTLBL
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS OFCODE.
006800
006900     SELECT HISTORY-SUMMARY-FILE
007000     ASSIGN TO UT-S-HISTSUMM
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS RFCODE.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  SYSOUT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 80 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS SYSOUT-REC.
008200 01  SYSOUT-REC  PIC X(80).
008300
008400****** PRODUCED BY PRHSTTAG, PASSES 1 AND 2 ALREADY APPLIED
008500 FD  WORK-TAGGED-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 40 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS WORK-TAGGED-REC.
009100 COPY WKTAG.
009200
009300****** FINAL OUTPUT - PICKED UP BY THE DATA SCIENCE TRAINING JOB
009500 FD  HISTORY-LABELED-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 22 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS HISTORY-LABELED-REC.
010100 COPY HISTLBL.
010200
010300 FD  HISTORY-SUMMARY-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 132 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS RPT-REC.
010900 01  RPT-REC  PIC X(132).
011000
011100 WORKING-STORAGE SECTION.
011200 01  FILE-STATUS-CODES.
011300     05  IFCODE                  PIC X(2).
011400         88  CODE-READ              VALUE SPACES.
011500         88  NO-MORE-DATA           VALUE "10".
011600     05  OFCODE                  PIC X(2).
011700         88  CODE-WRITE             VALUE SPACES.
011800     05  RFCODE                  PIC X(2).
011900         88  CODE-REPORT-WRITE      VALUE SPACES.
011910 01  FILE-STATUS-CODES-ALT REDEFINES FILE-STATUS-CODES.
011920     05  FSC-CODES-COMBINED      PIC X(06).
012000
012100*    REPORT LAYOUT RECORDS - COLLECTION SUMMARY REPORT
012400 01  WS-HDR-REC.
012500     05  FILLER                  PIC X(01) VALUE SPACE.
012600     05  FILLER                  PIC X(40) VALUE
012700         "HISTORY-LABELER RUN - COLLECTION SUMMARY".
012800     05  FILLER                  PIC X(91) VALUE SPACES.
012900
013000 01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.
013010 01  WS-BLANK-LINE-CHARS REDEFINES WS-BLANK-LINE.
013020     05  WBL-CHAR                PIC X OCCURS 132 TIMES.
013100
013200 01  WS-TOTAL-PRS-REC.
013300     05  FILLER                  PIC X(01) VALUE SPACE.
013400     05  FILLER                  PIC X(29) VALUE
013500         "TOTAL PRS PROCESSED........:".
013600     05  TOT-PRS-O               PIC ZZZZ9.
013700     05  FILLER                  PIC X(97) VALUE SPACES.
013800
013900 01  WS-BAND-REC.
014000     05  FILLER                  PIC X(01) VALUE SPACE.
014100     05  BAND-LABEL-O            PIC X(29).
014200     05  BAND-COUNT-O            PIC ZZZZ9.
014300     05  FILLER                  PIC X(03) VALUE SPACES.
014400     05  BAND-PCT-O              PIC ZZ9.9.
014500     05  FILLER                  PIC X(01) VALUE "%".
014600     05  FILLER                  PIC X(88) VALUE SPACES.
014700
014800 01  WS-SPECIAL-REC.
014900     05  FILLER                  PIC X(01) VALUE SPACE.
015000     05  SPECIAL-LABEL-O         PIC X(29).
015100     05  SPECIAL-COUNT-O         PIC ZZZZ9.
015200     05  FILLER                  PIC X(97) VALUE SPACES.
015300
015400 01  WS-AVG-COMMITS-REC.
015500     05  FILLER                  PIC X(01) VALUE SPACE.
015600     05  FILLER                  PIC X(29) VALUE
015700         "AVERAGE COMMITS PER PR.....:".
015800     05  AVG-COMMITS-O           PIC ZZZ9.9.
015900     05  FILLER                  PIC X(96) VALUE SPACES.
016000
016100 01  WS-AVG-LINES-REC.
016200     05  FILLER                  PIC X(01) VALUE SPACE.
016300     05  FILLER                  PIC X(29) VALUE
016400         "AVERAGE LINES CHANGED......:".
016500     05  AVG-LINES-O             PIC ZZZZZZ9.
016600     05  FILLER                  PIC X(95) VALUE SPACES.
016700
016800 01  WS-AVG-SCORE-REC.
016900     05  FILLER                  PIC X(01) VALUE SPACE.
017000     05  FILLER                  PIC X(29) VALUE
017100         "AVERAGE RISK SCORE.........:".
017200     05  AVG-SCORE-O             PIC Z.999.
017300     05  FILLER                  PIC X(97) VALUE SPACES.
017400
017500*    RULE H1-H10 WORKING FIELDS
017800 01  WS-RISK-CALC-FIELDS.
017900     05  WS-LINES-CHANGED        PIC 9(07) COMP.
018000     05  WS-RAW-SCORE            PIC S9V9(03) COMP-3.
018100     05  WS-H9-BONUS             PIC S9V9(03) COMP-3.
018200     05  WS-FINAL-SCORE          PIC 9V9(03).
018210     05  WS-FINAL-SCORE-DIGITS REDEFINES WS-FINAL-SCORE
018220                                     PIC 9 OCCURS 4 TIMES.
018300
018400 01  COUNTERS-AND-ACCUMULATORS.
018500     05  RECORDS-READ            PIC S9(7) COMP.
018600     05  RECORDS-WRITTEN         PIC S9(7) COMP.
018700     05  COUNT-LOW               PIC S9(7) COMP VALUE ZERO.
018800     05  COUNT-MEDIUM            PIC S9(7) COMP VALUE ZERO.
018900     05  COUNT-HIGH              PIC S9(7) COMP VALUE ZERO.
019000     05  COUNT-CRITICAL          PIC S9(7) COMP VALUE ZERO.
019100     05  COUNT-REVERTED          PIC S9(7) COMP VALUE ZERO.
019200     05  COUNT-FOLLOWUP          PIC S9(7) COMP VALUE ZERO.
019300     05  SUM-COMMITS             PIC S9(9) COMP VALUE ZERO.
019400     05  SUM-LINES-CHANGED       PIC S9(9) COMP VALUE ZERO.
019500     05  SUM-RISK-SCORE          PIC S9(7)V9(03) COMP-3
019600                                 VALUE ZERO.
019700
019800 01  WS-REPORT-CALC-FIELDS.
019900     05  WS-AVG-COMMITS          PIC 9(4)V9 COMP-3.
020000     05  WS-AVG-LINES            PIC 9(7) COMP.
020100     05  WS-AVG-SCORE            PIC 9V9(03).
020200     05  WS-PCT-LOW              PIC 9(3)V9 COMP-3.
020300     05  WS-PCT-MEDIUM           PIC 9(3)V9 COMP-3.
020400     05  WS-PCT-HIGH             PIC 9(3)V9 COMP-3.
020500     05  WS-PCT-CRITICAL         PIC 9(3)V9 COMP-3.
020600     05  WS-TOTAL-FOR-PCT        PIC 9(7) COMP.
020700
020800 01  FLAGS-AND-SWITCHES.
020900     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
021000         88  NO-MORE-WKTAG-RECS     VALUE "N".
021100
021200 COPY ABENDREC.
021300
021400 PROCEDURE DIVISION.
021500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021600     PERFORM 100-MAINLINE THRU 100-EXIT
021700             UNTIL NO-MORE-WKTAG-RECS.
021800     PERFORM 500-WRITE-SUMMARY-REPORT THRU 500-EXIT.
021900     PERFORM 900-CLEANUP THRU 900-EXIT.
022000     MOVE ZERO TO RETURN-CODE.
022100     GOBACK.
022200
022300 000-HOUSEKEEPING.
022400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022500     DISPLAY "******** BEGIN JOB PRHSTLBL ********".
022600     OPEN INPUT WORK-TAGGED-FILE.
022700     OPEN OUTPUT HISTORY-LABELED-FILE, HISTORY-SUMMARY-FILE,
022800                 SYSOUT.
022900
023000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
023100     PERFORM 900-READ-WKTAG THRU 900-EXIT.
023200     IF NO-MORE-WKTAG-RECS
023300         MOVE "EMPTY WORK-TAGGED INPUT FILE" TO ABEND-REASON
023400         GO TO 1000-ABEND-RTN.
023500 000-EXIT.
023600     EXIT.
023700
023800 100-MAINLINE.
023900     MOVE "100-MAINLINE" TO PARA-NAME.
024000     PERFORM 300-SCORE-WKTAG-REC  THRU 300-EXIT.
024100     PERFORM 320-WRITE-HISTLBL    THRU 320-EXIT.
024200     PERFORM 340-ACCUMULATE-STATS THRU 340-EXIT.
024300     PERFORM 900-READ-WKTAG       THRU 900-EXIT.
024400 100-EXIT.
024500     EXIT.
024600
024700*** RULES H1, H2 AND H3-H10, EVALUATED IN ORDER
024900 300-SCORE-WKTAG-REC.
025000     MOVE "300-SCORE-WKTAG-REC" TO PARA-NAME.
025100     MOVE ZERO TO WS-RAW-SCORE.
025200     COMPUTE WS-LINES-CHANGED =
025300         WTG-LINES-ADDED + WTG-LINES-DELETED.
025400
025500     IF WTG-IS-REVERTED
025600         MOVE 0.900 TO WS-RAW-SCORE
025700     ELSE
025800         IF WTG-HAS-FOLLOWUP
025900             MOVE 0.600 TO WS-RAW-SCORE
026000         ELSE
026100             PERFORM 310-ACCUMULATE-FACTORS THRU 310-EXIT.
026200
026300     IF WS-RAW-SCORE > 1.000
026400         MOVE 1.000 TO WS-RAW-SCORE.
026500     IF WS-RAW-SCORE < 0.000
026600         MOVE 0.000 TO WS-RAW-SCORE.
026700
026800     MOVE WS-RAW-SCORE TO WS-FINAL-SCORE.
026900 300-EXIT.
027000     EXIT.
027100
027200*** RULES H3-H10 - NOT REACHED IF REVERTED OR FOLLOWED UP
027400 310-ACCUMULATE-FACTORS.
027500     MOVE "310-ACCUMULATE-FACTORS" TO PARA-NAME.
027600     IF WTG-IS-URGENT
027700         ADD 0.300 TO WS-RAW-SCORE.
027800
027900     IF WS-LINES-CHANGED > 2000
028000         ADD 0.350 TO WS-RAW-SCORE
028100     ELSE
028200         IF WS-LINES-CHANGED > 1000
028300             ADD 0.250 TO WS-RAW-SCORE
028400         ELSE
028500             IF WS-LINES-CHANGED > 500
028600                 ADD 0.150 TO WS-RAW-SCORE
028700             ELSE
028800                 IF WS-LINES-CHANGED > 200
028900                     ADD 0.080 TO WS-RAW-SCORE.
029000
029100     IF WTG-COMMIT-COUNT > 30
029200         ADD 0.200 TO WS-RAW-SCORE
029300     ELSE
029400         IF WTG-COMMIT-COUNT > 20
029500             ADD 0.150 TO WS-RAW-SCORE
029600         ELSE
029700             IF WTG-COMMIT-COUNT > 10
029800                 ADD 0.100 TO WS-RAW-SCORE.
029900
030000     IF WTG-DAY-OF-WEEK = 5 OR WTG-DAY-OF-WEEK = 6
030100         ADD 0.200 TO WS-RAW-SCORE.
030200
030300     IF WTG-DAY-OF-WEEK = 4
030400         ADD 0.100 TO WS-RAW-SCORE.
030500
030600     IF WTG-HOUR-OF-DAY < 8 OR WTG-HOUR-OF-DAY > 18
030700         ADD 0.150 TO WS-RAW-SCORE.
030800
030900     COMPUTE WS-H9-BONUS ROUNDED = WTG-CRITICAL-FILES * 0.15.
031000     IF WS-H9-BONUS > 0.300
031100         MOVE 0.300 TO WS-H9-BONUS.
031200     ADD WS-H9-BONUS TO WS-RAW-SCORE.
031300
031400     IF WS-LINES-CHANGED < 100
031500       AND WTG-COMMIT-COUNT NOT > 3
031600       AND WTG-HOUR-OF-DAY NOT < 9
031700       AND WTG-HOUR-OF-DAY NOT > 17
031800       AND WTG-DAY-OF-WEEK < 5
031900         SUBTRACT 0.100 FROM WS-RAW-SCORE.
032000 310-EXIT.
032100     EXIT.
032200
032300 320-WRITE-HISTLBL.
032400     MOVE "320-WRITE-HISTLBL" TO PARA-NAME.
032500     INITIALIZE HISTORY-LABELED-REC.
032600     MOVE WTG-PR-NUMBER          TO HLB-PR-NUMBER.
032700     MOVE WS-LINES-CHANGED       TO HLB-LINES-CHANGED.
032800     MOVE WS-FINAL-SCORE         TO HLB-RISK-SCORE.
032900     MOVE WTG-WAS-REVERTED       TO HLB-WAS-REVERTED.
033000     MOVE WTG-HAD-FOLLOWUP-FIX   TO HLB-HAD-FOLLOWUP-FIX.
033100
033200     WRITE HISTORY-LABELED-REC.
033300     ADD +1 TO RECORDS-WRITTEN.
033400 320-EXIT.
033500     EXIT.
033600
033700*** RULE H-BAND AND THE SUMMARY REPORT'S RUNNING TOTALS
033800 340-ACCUMULATE-STATS.
033900     MOVE "340-ACCUMULATE-STATS" TO PARA-NAME.
034000     IF WS-FINAL-SCORE < 0.300
034100         ADD +1 TO COUNT-LOW
034200     ELSE
034300         IF WS-FINAL-SCORE < 0.500
034400             ADD +1 TO COUNT-MEDIUM
034500         ELSE
034600             IF WS-FINAL-SCORE < 0.800
034700                 ADD +1 TO COUNT-HIGH
034800             ELSE
034900                 ADD +1 TO COUNT-CRITICAL.
035000
035100     IF WTG-IS-REVERTED
035200         ADD +1 TO COUNT-REVERTED.
035300     IF WTG-HAS-FOLLOWUP
035400         ADD +1 TO COUNT-FOLLOWUP.
035500
035600     ADD WTG-COMMIT-COUNT TO SUM-COMMITS.
035700     ADD WS-LINES-CHANGED TO SUM-LINES-CHANGED.
035800     ADD WS-FINAL-SCORE   TO SUM-RISK-SCORE.
035900 340-EXIT.
036000     EXIT.
036100
036200 500-WRITE-SUMMARY-REPORT.
036300     MOVE "500-WRITE-SUMMARY-REPORT" TO PARA-NAME.
036400     WRITE RPT-REC FROM WS-HDR-REC
036500         AFTER ADVANCING NEXT-PAGE.
036600     WRITE RPT-REC FROM WS-BLANK-LINE
036700         AFTER ADVANCING 2.
036800
036900     MOVE RECORDS-WRITTEN TO TOT-PRS-O.
037000     WRITE RPT-REC FROM WS-TOTAL-PRS-REC
037100         AFTER ADVANCING 1.
037200     WRITE RPT-REC FROM WS-BLANK-LINE
037300         AFTER ADVANCING 1.
037400
037500     MOVE RECORDS-WRITTEN TO WS-TOTAL-FOR-PCT.
037600
037700     MOVE "LOW RISK (< 0.300)........:" TO BAND-LABEL-O.
037800     MOVE COUNT-LOW TO BAND-COUNT-O.
037900     COMPUTE WS-PCT-LOW ROUNDED =
038000         (COUNT-LOW * 100) / WS-TOTAL-FOR-PCT.
038100     MOVE WS-PCT-LOW TO BAND-PCT-O.
038200     WRITE RPT-REC FROM WS-BAND-REC
038300         AFTER ADVANCING 1.
038400
038500     MOVE "MEDIUM RISK (0.300-0.499)..:" TO BAND-LABEL-O.
038600     MOVE COUNT-MEDIUM TO BAND-COUNT-O.
038700     COMPUTE WS-PCT-MEDIUM ROUNDED =
038800         (COUNT-MEDIUM * 100) / WS-TOTAL-FOR-PCT.
038900     MOVE WS-PCT-MEDIUM TO BAND-PCT-O.
039000     WRITE RPT-REC FROM WS-BAND-REC
039100         AFTER ADVANCING 1.
039200
039300     MOVE "HIGH RISK (0.500-0.799)....:" TO BAND-LABEL-O.
039400     MOVE COUNT-HIGH TO BAND-COUNT-O.
039500     COMPUTE WS-PCT-HIGH ROUNDED =
039600         (COUNT-HIGH * 100) / WS-TOTAL-FOR-PCT.
039700     MOVE WS-PCT-HIGH TO BAND-PCT-O.
039800     WRITE RPT-REC FROM WS-BAND-REC
039900         AFTER ADVANCING 1.
040000
040100     MOVE "CRITICAL RISK (>= 0.800)...:" TO BAND-LABEL-O.
040200     MOVE COUNT-CRITICAL TO BAND-COUNT-O.
040300     COMPUTE WS-PCT-CRITICAL ROUNDED =
040400         (COUNT-CRITICAL * 100) / WS-TOTAL-FOR-PCT.
040500     MOVE WS-PCT-CRITICAL TO BAND-PCT-O.
040600     WRITE RPT-REC FROM WS-BAND-REC
040700         AFTER ADVANCING 1.
040800
040900     WRITE RPT-REC FROM WS-BLANK-LINE
041000         AFTER ADVANCING 1.
041100
041200     MOVE "PRS REVERTED...............:" TO SPECIAL-LABEL-O.
041300     MOVE COUNT-REVERTED TO SPECIAL-COUNT-O.
041400     WRITE RPT-REC FROM WS-SPECIAL-REC
041500         AFTER ADVANCING 1.
041600
041700     MOVE "PRS WITH A FOLLOW-UP FIX...:" TO SPECIAL-LABEL-O.
041800     MOVE COUNT-FOLLOWUP TO SPECIAL-COUNT-O.
041900     WRITE RPT-REC FROM WS-SPECIAL-REC
042000         AFTER ADVANCING 1.
042100
042200     WRITE RPT-REC FROM WS-BLANK-LINE
042300         AFTER ADVANCING 1.
042400
042500     COMPUTE WS-AVG-COMMITS ROUNDED =
042600         SUM-COMMITS / WS-TOTAL-FOR-PCT.
042700     MOVE WS-AVG-COMMITS TO AVG-COMMITS-O.
042800     WRITE RPT-REC FROM WS-AVG-COMMITS-REC
042900         AFTER ADVANCING 1.
043000
043100     COMPUTE WS-AVG-LINES ROUNDED =
043200         SUM-LINES-CHANGED / WS-TOTAL-FOR-PCT.
043300     MOVE WS-AVG-LINES TO AVG-LINES-O.
043400     WRITE RPT-REC FROM WS-AVG-LINES-REC
043500         AFTER ADVANCING 1.
043600
043700     COMPUTE WS-AVG-SCORE ROUNDED =
043800         SUM-RISK-SCORE / WS-TOTAL-FOR-PCT.
043900     MOVE WS-AVG-SCORE TO AVG-SCORE-O.
044000     WRITE RPT-REC FROM WS-AVG-SCORE-REC
044100         AFTER ADVANCING 1.
044200 500-EXIT.
044300     EXIT.
044400
044500 700-CLOSE-FILES.
044600     MOVE "700-CLOSE-FILES" TO PARA-NAME.
044700     CLOSE WORK-TAGGED-FILE, HISTORY-LABELED-FILE,
044800           HISTORY-SUMMARY-FILE, SYSOUT.
044900 700-EXIT.
045000     EXIT.
045100
045200 900-READ-WKTAG.
045300     MOVE "900-READ-WKTAG" TO PARA-NAME.
045400     READ WORK-TAGGED-FILE
045500         AT END
045600         MOVE "N" TO MORE-DATA-SW
045700         GO TO 900-EXIT
045800     END-READ.
045900
046000     ADD +1 TO RECORDS-READ.
046100 900-EXIT.
046200     EXIT.
046300
046400 900-CLEANUP.
046500     MOVE "900-CLEANUP" TO PARA-NAME.
046600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
046700
046800     DISPLAY "** WORK-TAGGED RECORDS READ **".
046900     DISPLAY RECORDS-READ.
047000     DISPLAY "** HISTORY-LABELED RECORDS WRITTEN **".
047100     DISPLAY RECORDS-WRITTEN.
047200
047300     DISPLAY "******** NORMAL END OF JOB PRHSTLBL ********".
047400 900-EXIT.
047500     EXIT.
047600
047700 1000-ABEND-RTN.
047800     WRITE SYSOUT-REC FROM ABEND-REC.
047900     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
048000     DISPLAY "*** ABNORMAL END OF JOB-PRHSTLBL ***" UPON CONSOLE.
048100     DIVIDE ZERO-VAL INTO ONE-VAL.


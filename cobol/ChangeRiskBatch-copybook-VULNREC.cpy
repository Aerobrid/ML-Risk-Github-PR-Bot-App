000100******************************************************************
000200*    COPYBOOK      VULNREC
000300*    DESCRIPTION -  RECORD LAYOUT FOR THE VULNERABILITIES OUTPUT
000400*                   FILE WRITTEN BY RKVULSCN.  ONE RECORD PER
000500*                   PATTERN MATCH FOUND IN A CHANGE-CONTENT LINE.
000600******************************************************************
000700* MAINTENANCE LOG
000800*-----------------------------------------------------------------
000900* 03/18/08  JS   ORIGINAL COPYBOOK FOR CHANGE-RISK BATCH SUITE
001000* 11/06/08  RFM  ADDED VULN-TYPE TO SEPARATE SECRET / SECURITY /
001100*                QUALITY FINDINGS FOR THE CONTROL BOARD REPORT
001200*-----------------------------------------------------------------
001300 01  VULN-REC.
001400     05  VLN-PR-ID              PIC X(08).
001500     05  VLN-VULN-TYPE          PIC X(10).
001600     05  VLN-FILE-NAME          PIC X(40).
001700     05  VLN-SEVERITY           PIC X(08).
001800     05  VLN-LINE-NUMBER        PIC 9(05).
001900     05  VLN-DESCRIPTION        PIC X(50).
001910*-----------------------------------------------------------------
001920* 11/06/08  RFM  ADDED CHARACTER-TABLE VIEW OF SEVERITY - THE
001930*                CONTROL BOARD REPORT SORT KEY COMPARES IT ONE
001940*                BYTE AT A TIME AGAINST THE OLD TAPE LAYOUT
001950*-----------------------------------------------------------------
001960 01  VULN-REC-SEV-VIEW REDEFINES VULN-REC.
001970     05  FILLER                 PIC X(58).
001980     05  VLN-SEVERITY-CHARS     PIC X OCCURS 8 TIMES.
001990     05  FILLER                 PIC X(55).

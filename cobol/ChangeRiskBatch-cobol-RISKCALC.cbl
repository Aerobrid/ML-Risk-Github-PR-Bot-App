000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RISKCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/08.
000700 DATE-COMPILED. 03/11/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900
002000*=================================================================
002100* MAINTENANCE LOG
002200*=================================================================
002300* 03/11/08  JS   ORIGINAL PROGRAM - REPLACES HAND-SCORED SHEET    031108
002400* 04/02/08  JS   CAPPED EACH IMPACT AT ITS TABLE MAXIMUM, CR-0412 040208
002500* 07/14/08  RFM  HALF-UP ROUNDING, ADDED DIGIT REDEFINES, CR-0618 071408
002600* 09/22/09  RFM  ADDED TIME-IMPACT RULE PER CR-1140               092209
002700* 02/03/11  JS   Y2K-STYLE DATE REVIEW - NO CHANGE REQUIRED       020311
003300*-----------------------------------------------------------------
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003810 SPECIAL-NAMES.
003820     UPSI-0 ON STATUS IS DEBUG-TRACE-ON
003830            OFF STATUS IS DEBUG-TRACE-OFF.
003900 INPUT-OUTPUT SECTION.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500 01  MISC-FIELDS.
004600     05  TEMP-IMPACT                 PIC 9V9(06) COMP-3.
004700     05  TEMP-RATIO                  PIC 9V9(06) COMP-3.
004800
004900 LINKAGE SECTION.
005000 01  RISK-CALC-REC.
005100     05  RC-COMMIT-COUNT             PIC 9(04) COMP.
005200     05  RC-LINES-CHANGED             PIC 9(06) COMP.
005300     05  RC-TEST-PASS-RATE           PIC 9V9(03).
005310     05  RC-TEST-RATE-DIGITS REDEFINES RC-TEST-PASS-RATE
005320                                     PIC 9 OCCURS 4 TIMES.
005400     05  RC-HOUR-OF-DAY              PIC 99.
005500     05  RC-DAY-OF-WEEK              PIC 9.
005600     05  RC-COMMIT-IMPACT            PIC 9V9(03).
005610     05  RC-COMMIT-IMPACT-DIGITS REDEFINES RC-COMMIT-IMPACT
005620                                     PIC 9 OCCURS 4 TIMES.
005700     05  RC-SIZE-IMPACT              PIC 9V9(03).
005800     05  RC-TEST-IMPACT              PIC 9V9(03).
005900     05  RC-TIME-IMPACT              PIC 9V9(03).
005910     05  RC-TIME-IMPACT-DIGITS   REDEFINES RC-TIME-IMPACT
005920                                     PIC 9 OCCURS 4 TIMES.
006000
006100 01  RETURN-CD                       PIC 9(04) COMP.
006200
006300 PROCEDURE DIVISION USING RISK-CALC-REC, RETURN-CD.
006400     PERFORM 100-CALC-COMMIT-IMPACT THRU 100-EXIT.
006500     PERFORM 200-CALC-SIZE-IMPACT   THRU 200-EXIT.
006600     PERFORM 300-CALC-TEST-IMPACT   THRU 300-EXIT.
006700     PERFORM 400-CALC-TIME-IMPACT   THRU 400-EXIT.
006800
006900     MOVE ZERO TO RETURN-CD.
007000     GOBACK.
007100
007200 100-CALC-COMMIT-IMPACT.
007400     COMPUTE TEMP-RATIO ROUNDED = RC-COMMIT-COUNT / 50.
007500     IF TEMP-RATIO > 1
007600         MOVE 1 TO TEMP-RATIO.
007700     COMPUTE RC-COMMIT-IMPACT ROUNDED = TEMP-RATIO * 0.25.
007800     IF RC-COMMIT-IMPACT > 0.250
007900         MOVE 0.250 TO RC-COMMIT-IMPACT.
008000 100-EXIT.
008100     EXIT.
008200
008300 200-CALC-SIZE-IMPACT.
008500     COMPUTE TEMP-RATIO ROUNDED = RC-LINES-CHANGED / 2000.
008600     IF TEMP-RATIO > 1
008700         MOVE 1 TO TEMP-RATIO.
008800     COMPUTE RC-SIZE-IMPACT ROUNDED = TEMP-RATIO * 0.30.
008900     IF RC-SIZE-IMPACT > 0.300
009000         MOVE 0.300 TO RC-SIZE-IMPACT.
009100 200-EXIT.
009200     EXIT.
009300
009400 300-CALC-TEST-IMPACT.
009600     COMPUTE RC-TEST-IMPACT ROUNDED =
009700         (1.0 - RC-TEST-PASS-RATE) * 0.25.
009800     IF RC-TEST-IMPACT > 0.250
009900         MOVE 0.250 TO RC-TEST-IMPACT.
010000 300-EXIT.
010100     EXIT.
010200
010300 400-CALC-TIME-IMPACT.
010500     MOVE ZERO TO RC-TIME-IMPACT.
010600     IF RC-DAY-OF-WEEK = 5 OR RC-DAY-OF-WEEK = 6
010700         ADD 0.100 TO RC-TIME-IMPACT.
010800     IF RC-HOUR-OF-DAY < 8 OR RC-HOUR-OF-DAY > 18
010900         ADD 0.100 TO RC-TIME-IMPACT.
011000     IF RC-TIME-IMPACT > 0.200
011100         MOVE 0.200 TO RC-TIME-IMPACT.
011200 400-EXIT.
011300     EXIT.


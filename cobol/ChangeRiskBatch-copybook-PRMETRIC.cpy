000100******************************************************************
000200*    COPYBOOK      PRMETRIC
000300*    DESCRIPTION -  RECORD LAYOUT FOR THE PR-METRICS INPUT FILE
000400*                   TO THE RKMETSCR / RKRESULT RISK-SCORER RUN.
000500*                   ONE RECORD PER PULL REQUEST TO BE ASSESSED.
000600******************************************************************
000700* MAINTENANCE LOG
000800*-----------------------------------------------------------------
000900* 03/11/08  JS   ORIGINAL COPYBOOK FOR CHANGE-RISK BATCH SUITE
001000* 09/22/09  RFM  ADDED DAY-OF-WEEK FOR WEEKEND/AFTER-HOURS RULES
001100*-----------------------------------------------------------------
001200 01  PR-METRICS-REC.
001300     05  PRM-PR-ID              PIC X(08).
001400     05  PRM-COMMIT-COUNT       PIC 9(04).
001500     05  PRM-LINES-CHANGED      PIC 9(06).
001600     05  PRM-TEST-PASS-RATE     PIC 9V9(03).
001700     05  PRM-HOUR-OF-DAY        PIC 99.
001800     05  PRM-DAY-OF-WEEK        PIC 9.
001900     05  FILLER                 PIC X(04).
001910*-----------------------------------------------------------------
001920* 04/02/08  JS   ADDED DIGIT-LEVEL EDIT VIEW BELOW
001930* 08/14/11  JS   RKMETSCR NOW RUNS A NUMERIC-CLASS CHECK ON EACH
001940*                DIGIT OF THIS VIEW AT EDIT TIME, SEE CR-1905
001950*-----------------------------------------------------------------
001960 01  PR-METRICS-EDIT-VIEW REDEFINES PR-METRICS-REC.
001965     05  FILLER                 PIC X(08).
001970     05  PRME-COMMIT-DIGITS     PIC 9 OCCURS 4 TIMES.
001980     05  PRME-LINES-DIGITS      PIC 9 OCCURS 6 TIMES.
001990     05  FILLER                 PIC X(11).
